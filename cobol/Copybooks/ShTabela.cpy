000010*****************************************************************
000020* Copybook: SHTABELA
000030* Author: S. G. KAPLAN
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 14/09/2004
000060* Purpose: WORKING TABLE OF STOCK SHEETS AND PLACED PIECES BUILT
000070*          BY KPB0300 (THE NESTING ENGINE).  READ BY KPB0310 TO
000080*          WRITE CUTLIST-FILE AND BY KPB0400 TO PRINT THE SHEET
000090*          SUMMARY AND CHECKLIST SECTIONS OF THE REPORT.
000100*-----------------------------------------------------------------
000110* CHANGE LOG
000120*    14/09/2004  SGK  ORIGINAL LAYOUT - 100 SHEETS BY 80 PIECES.
000130*    02/06/2010  SGK  SHEETS RAISED 100 TO 200, PIECES 80 TO 150 -
000140*                     THE ATLANTA PLANT JOB OVERFLOWED BOTH.
000150*    19/03/2015  SGK  TF-FL-AREA-DESPERDICIO AND TF-FL-EFICIENCIA
000160*                     ADDED SO KPB0400 NO LONGER RECOMPUTES THEM.
000170*-----------------------------------------------------------------
000180 01  TABELA-FOLHAS.
000190     05  TF-QTD-FOLHAS             PIC 9(03) COMP.
000200     05  TF-TOTAL-PECAS-COLOCADAS  PIC 9(05) COMP.
000210     05  TF-EFICIENCIA-MEDIA       PIC 999V9.
000220     05  TF-FOLHA OCCURS 200 TIMES
000230                  INDEXED BY TF-IDX-FOLHA.
000240         10  TF-FL-NUMERO          PIC 9(03).
000250         10  TF-FL-QTD-PECAS       PIC 9(03) COMP.
000260         10  TF-FL-AREA-TOTAL.
000270             15  TF-FL-AREA-OCUPADA      PIC 9(08) COMP.
000280             15  TF-FL-AREA-DESPERDICIO  PIC 9(08) COMP.
000290         10  TF-FL-AREA-TOTAL-R REDEFINES TF-FL-AREA-TOTAL.
000300             15  TF-FL-AREA-ALPHA  PIC X(08).
000310         10  TF-FL-EFICIENCIA      PIC 999V9.
000320         10  TF-PECA OCCURS 150 TIMES
000330                    INDEXED BY TF-IDX-PECA.
000340             15  TF-PC-PART-CODE       PIC X(15).
000350             15  TF-PC-DESCRICAO       PIC X(40).
000360             15  TF-PC-X-POS           PIC 9(04) COMP.
000370             15  TF-PC-Y-POS           PIC 9(04) COMP.
000380             15  TF-PC-WIDTH           PIC 9(04) COMP.
000390             15  TF-PC-HEIGHT          PIC 9(04) COMP.
000400             15  TF-PC-ROTATED         PIC X(03).
000410             15  FILLER                PIC X(06).
000420         10  FILLER                    PIC X(12).
000430     05  FILLER                        PIC X(20).
