000010*****************************************************************
000020* Copybook: RUNPARAM
000030* Author: R. M. HOLLOWAY
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 02/02/1989
000060* Purpose: LAYOUT OF THE ONE-LINE RUN PARAMETER CARD (PARAM-FILE)
000070*          THAT DRIVES A KICKPLATE NESTING BATCH - STOCK SHEET
000080*          SIZE, SAW KERF, GRAIN DIRECTION AND THE JOB/PROJECT
000090*          IDENTIFICATION CARRIED ONTO THE REPORT AND LABELS.
000100*-----------------------------------------------------------------
000110* CHANGE LOG
000120*    02/02/1989  RMH  ORIGINAL LAYOUT.
000130*    17/07/1992  RMH  ADDED RP-GRAIN-DIR - SHOP FLOOR ASKED THAT
000140*                     ROTATION BE BLOCKED WHEN STOCK IS GRAINED.
000150*    25/09/1996  TLW  ADDED RP-PROJECT-CODE/RP-PROJECT-NAME SO
000160*                     ONE CARD CARRIES THE WHOLE JOB HEADER.
000170*    14/01/1999  BFR  Y2K REVIEW - NO DATE FIELDS ON THIS CARD,
000180*                     NO CHANGE REQUIRED.  SIGNED OFF.         Y2K0091
000190*    19/04/2011  SGK  DOCUMENTED DEFAULTS USED BY KPB0000 WHEN THE
000200*                     PARAMETER CARD IS MISSING OR BLANK - SEE
000210*                     KPB0000 PARAGRAPH P100-INICIALIZA.
000220*-----------------------------------------------------------------
000230* RECORD LENGTH = 70 BYTES FIXED (LINE SEQUENTIAL, NO DELIMITERS)
000240*-----------------------------------------------------------------
000250 01  RUN-PARAMETERS.
000260     05  RP-STOCK-SIZE.
000270         10  RP-STOCK-WIDTH        PIC 9(04).
000280         10  RP-STOCK-HEIGHT       PIC 9(04).
000290     05  RP-STOCK-SIZE-R REDEFINES RP-STOCK-SIZE.
000300         10  RP-SS-ALPHA           PIC X(08).
000310     05  RP-KERF-WIDTH             PIC 9(02).
000320     05  RP-GRAIN-DIR              PIC X(01).
000330         88  RP-GRAIN-HORIZONTAL   VALUE "H".
000340         88  RP-GRAIN-VERTICAL     VALUE "V".
000350         88  RP-GRAIN-NONE         VALUE "N".
000360     05  RP-PROJECT-CODE           PIC X(10).
000370     05  RP-PROJECT-NAME           PIC X(40).
000380     05  FILLER                    PIC X(09).
