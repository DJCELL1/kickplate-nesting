000010*****************************************************************
000020* Copybook: CLCUTLIST
000030* Author: T. L. WEISS
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 07/06/1993
000060* Purpose: LAYOUT OF ONE CUT-LIST DETAIL LINE WRITTEN TO
000070*          CUTLIST-FILE BY KPB0310 - ONE LINE PER PIECE PLACED
000080*          ON A STOCK SHEET BY THE NESTING ENGINE (KPB0300).
000090*-----------------------------------------------------------------
000100* CHANGE LOG
000110*    07/06/1993  TLW  ORIGINAL LAYOUT.
000120*    18/02/1997  TLW  ADDED CL-ROTATED - SHOP FLOOR WANTED TO SEE
000130*                     WHICH PIECES WERE TURNED 90 DEGREES.
000140*    11/01/1999  BFR  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000150*                     NO CHANGE REQUIRED.  SIGNED OFF.         Y2K0091
000160*    25/09/2008  SGK  CONFIRMED CL-X-POS/CL-Y-POS ARE MEASURED
000170*                     FROM THE LOWER LEFT CORNER OF THE SHEET.
000180*-----------------------------------------------------------------
000190* RECORD LENGTH = 100 BYTES FIXED (LINE SEQUENTIAL, NO DELIMITERS)
000200*-----------------------------------------------------------------
000210 01  CUT-LIST-RECORD.
000220     05  CL-SHEET-NO               PIC 9(03).
000230     05  CL-PIECE-NO               PIC 9(03).
000240     05  CL-PART-CODE              PIC X(15).
000250     05  CL-PART-CODE-R REDEFINES CL-PART-CODE.
000260         10  CL-PC-PREFIX          PIC X(02).
000270         10  CL-PC-BODY            PIC X(13).
000280     05  CL-DESCRIPTION            PIC X(40).
000290     05  CL-POSITION.
000300         10  CL-X-POS              PIC 9(04).
000310         10  CL-Y-POS              PIC 9(04).
000320     05  CL-POSITION-R REDEFINES CL-POSITION.
000330         10  CL-POS-ALPHA          PIC X(08).
000340     05  CL-WIDTH                  PIC 9(04).
000350     05  CL-HEIGHT                 PIC 9(04).
000360     05  CL-ROTATED                PIC X(03).
000370         88  CL-ROTATED-YES        VALUE "YES".
000380         88  CL-ROTATED-NO         VALUE "NO ".
000390     05  FILLER                    PIC X(20).
