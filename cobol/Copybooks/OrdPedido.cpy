000010*****************************************************************
000020* Copybook: ORDPEDIDO
000030* Author: D. KOWALSKI
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 11/04/1984
000060* Purpose: LAYOUT OF ONE ORDER LINE ITEM ON THE KICKPLATE ORDER
000070*          FEED (ORDER-FILE).  SHARED BY THE ORDER-FILE-READER
000080*          AND ANY PROGRAM THAT OPENS ORDER-FILE DIRECTLY.
000090*-----------------------------------------------------------------
000100* CHANGE LOG
000110*    11/04/1984  DK   ORIGINAL LAYOUT - KICKPLATE LINE ITEMS ONLY.
000120*    02/09/1986  DK   WIDENED ORD-DESCRIPTION FROM 30 TO 40.
000130*    19/11/1988  RMH  ADDED ORD-PART-CODE-R PREFIX REDEFINITION
000140*                     SO CALLING PROGRAMS CAN PEEK AT "KP" WITHOUT
000150*                     UNSTRINGING THE WHOLE CODE.
000160*    23/01/1991  RMH  ADDED ORD-UNIT-COST/ORD-UNIT-PRICE FOR THE
000170*                     MARGIN REPORTS PURCHASING ASKED FOR.
000180*    14/06/1994  TLW  FILLER PAD EXPANDED TO 40 - LEAVE ROOM FOR
000190*                     A FUTURE VENDOR CODE WITHOUT RESIZING THE
000200*                     FLAT FILE AGAIN.
000210*    08/12/1998  BFR  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000220*                     NO CHANGE REQUIRED.  SIGNED OFF.          Y2K0091
000230*    30/07/2003  SGK  CONFIRMED WIDTH/HEIGHT STAY UNPACKED WHEN
000240*                     ORD-PART-CODE IS DECODED BY KPB0901.
000250*    17/05/2009  SGK  NOTED IN REVIEW: RECORD IS 113 BYTES FIXED,
000260*                     DO NOT ADD FIELDS WITHOUT CONSUMING FILLER.
000270*-----------------------------------------------------------------
000280* RECORD LENGTH = 113 BYTES FIXED (LINE SEQUENTIAL, NO DELIMITERS)
000290*-----------------------------------------------------------------
000300 01  ORDER-RECORD.
000310     05  ORD-PART-CODE             PIC X(15).
000320     05  ORD-PART-CODE-R REDEFINES ORD-PART-CODE.
000330         10  ORD-PC-PREFIX         PIC X(02).
000340         10  ORD-PC-BODY           PIC X(13).
000350     05  ORD-DESCRIPTION           PIC X(40).
000360     05  ORD-QUANTITY              PIC 9(04).
000370     05  ORD-UNIT-COST             PIC 9(05)V99.
000380     05  ORD-UNIT-PRICE            PIC 9(05)V99.
000390     05  FILLER                    PIC X(40).
