000010*****************************************************************
000020* Copybook: LBLTABELA
000030* Author: R. M. HOLLOWAY
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 13/03/1990
000060* Purpose: WORKING TABLE OF LABEL LINES BUILT BY KPB0200 FROM THE
000070*          DOOR SCHEDULE FEED (ONE ROW PER DOOR THAT CARRIES A
000080*          KICKPLATE), AFTER DUPLICATE DOOR/CODE PAIRS ARE
000090*          DROPPED.  READ BY KPB0210 (AGGREGATION) AND BY KPB0500
000100*          (LABEL WRITER).
000110*-----------------------------------------------------------------
000120* CHANGE LOG
000130*    13/03/1990  RMH  ORIGINAL LAYOUT - 500 ROWS.
000140*    29/08/1994  TLW  ROWS RAISED 500 TO 2000 - LARGE JOBS WERE
000150*                     OVERFLOWING THE TABLE ON THE WEST PLANT RUN.
000160*    03/02/1999  BFR  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,
000170*                     NO CHANGE REQUIRED.  SIGNED OFF.         Y2K0091
000180*    22/11/2004  SGK  TL-IDX MADE BINARY (COMP) - WAS ZONED AND
000190*                     SLOWING THE DEDUP LOOP ON BIG JOBS.
000200*-----------------------------------------------------------------
000210 01  TABELA-LABELS.
000220     05  TL-QTD-LABELS             PIC 9(04) COMP.
000230     05  TL-LABEL OCCURS 2000 TIMES
000240                  INDEXED BY TL-IDX.
000250         10  TL-DOOR-NUMBER        PIC X(10).
000260         10  TL-AREA               PIC X(25).
000270         10  TL-KICKPLATE-CODE     PIC X(15).
000280         10  TL-WIDTH              PIC 9(04) COMP.
000290         10  TL-HEIGHT             PIC 9(04) COMP.
000300         10  TL-MATERIAL           PIC X(05).
000310         10  FILLER                PIC X(08).
000320     05  FILLER                    PIC X(20).
