000010*****************************************************************
000020* Copybook: LBLABEL
000030* Author: T. L. WEISS
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 07/06/1993
000060* Purpose: LAYOUT OF ONE DOOR-LABEL RECORD WRITTEN TO LABEL-FILE
000070*          BY KPB0500 - ONE PER DOOR THAT CARRIES A KICKPLATE.
000080*-----------------------------------------------------------------
000090* CHANGE LOG
000100*    07/06/1993  TLW  ORIGINAL LAYOUT.
000110*    14/03/1998  TLW  ADDED LB-PROJECT-CODE/LB-PROJECT-NAME SO
000120*                     THE LABEL CARRIES THE JOB HEADER WITHOUT A
000130*                     SEPARATE LOOKUP AT PRINT TIME.
000140*    09/01/1999  BFR  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000150*                     NO CHANGE REQUIRED.  SIGNED OFF.         Y2K0091
000160*    02/05/2012  SGK  ADDED LB-MATERIAL - SHOP FLOOR COULD NOT
000170*                     TELL FINISH APART FROM THE CODE ALONE.
000180*-----------------------------------------------------------------
000190* RECORD LENGTH = 120 BYTES FIXED (LINE SEQUENTIAL, NO DELIMITERS)
000200*-----------------------------------------------------------------
000210 01  LABEL-RECORD.
000220     05  LB-DOOR-NUMBER            PIC X(10).
000230     05  LB-DOOR-NUMBER-R REDEFINES LB-DOOR-NUMBER.
000240         10  LB-DN-TYPE-LETTER     PIC X(01).
000250         10  LB-DN-REST            PIC X(09).
000260     05  LB-AREA                   PIC X(25).
000270     05  LB-KICKPLATE-CODE         PIC X(15).
000280     05  LB-KICKPLATE-CODE-R REDEFINES LB-KICKPLATE-CODE.
000290         10  LB-KP-PREFIX          PIC X(02).
000300         10  LB-KP-BODY            PIC X(13).
000310     05  LB-WIDTH                  PIC 9(04).
000320     05  LB-HEIGHT                 PIC 9(03).
000330     05  LB-PROJECT-CODE           PIC X(10).
000340     05  LB-PROJECT-NAME           PIC X(40).
000350     05  LB-MATERIAL               PIC X(05).
000360     05  FILLER                    PIC X(08).
