000010*****************************************************************
000020* Copybook: DRPORTA
000030* Author: D. KOWALSKI
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 18/05/1985
000060* Purpose: LAYOUT OF ONE DOOR SCHEDULE LINE ON THE DOOR FEED
000070*          (DOOR-FILE).  ONE DOOR MAY OR MAY NOT CARRY A
000080*          KICKPLATE CODE - DOORS WITH NO CODE CARRY NO
000090*          KICKPLATE AND ARE SKIPPED DOWNSTREAM.
000100*-----------------------------------------------------------------
000110* CHANGE LOG
000120*    18/05/1985  DK   ORIGINAL LAYOUT.
000130*    04/02/1987  DK   ADDED DR-DOOR-NUMBER-R TO LET THE READER
000140*                     TEST THE LEADING TYPE LETTER (D/W/M) FAST.
000150*    21/10/1990  RMH  DR-AREA WIDENED 15 TO 25 - SOME BUILDING
000160*                     AREA NAMES RAN OFF THE OLD FIELD.
000170*    09/08/1995  TLW  DR-KICKPLATE-CODE IS BLANK WHEN THE DOOR HAS
000180*                     NO KICKPLATE - THIS IS NORMAL, NOT AN ERROR.
000190*    11/12/1998  BFR  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE
000200*                     REQUIRED.  SIGNED OFF.                   Y2K0091
000210*    06/03/2006  SGK  DR-WIDTH/DR-HEIGHT ADDED SO THE NESTING RUN
000220*                     NO LONGER HAS TO RE-DECODE THE CODE TWICE.
000230*-----------------------------------------------------------------
000240* RECORD LENGTH = 60 BYTES FIXED (LINE SEQUENTIAL, NO DELIMITERS)
000250*-----------------------------------------------------------------
000260 01  DOOR-RECORD.
000270     05  DR-DOOR-NUMBER            PIC X(10).
000280     05  DR-DOOR-NUMBER-R REDEFINES DR-DOOR-NUMBER.
000290         10  DR-DN-TYPE-LETTER     PIC X(01).
000300         10  DR-DN-DOT             PIC X(01).
000310         10  DR-DN-SUFFIX          PIC X(08).
000320     05  DR-AREA                   PIC X(25).
000330     05  DR-KICKPLATE-CODE         PIC X(15).
000340     05  DR-WIDTH                  PIC 9(04).
000350     05  DR-HEIGHT                 PIC 9(03).
000360     05  FILLER                    PIC X(03).
