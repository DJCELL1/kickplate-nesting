000010*****************************************************************
000020* Copybook: PCDEMANDA
000030* Author: R. M. HOLLOWAY
000040* Installation: BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING
000050* Date-Written: 13/03/1990
000060* Purpose: WORKING TABLE OF PIECE DEMANDS BUILT BY KPB0210 FROM
000070*          THE LABEL TABLE, PASSED BY REFERENCE TO KPB0300 (THE
000080*          NESTING ENGINE) SO EACH DISTINCT SIZE/MATERIAL IS CUT
000090*          ONLY ONCE PER SHEET INSTEAD OF ONCE PER DOOR.
000100*-----------------------------------------------------------------
000110* CHANGE LOG
000120*    13/03/1990  RMH  ORIGINAL LAYOUT - 200 ROWS.
000130*    29/08/1994  TLW  ROWS RAISED 200 TO 500 - LARGE JOBS WERE
000140*                     OVERFLOWING THE TABLE ON THE WEST PLANT RUN.
000150*    03/02/1999  BFR  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,
000160*                     NO CHANGE REQUIRED.  SIGNED OFF.         Y2K0091
000170*    22/11/2004  SGK  PD-IDX MADE BINARY (COMP) - WAS ZONED AND
000180*                     SLOWING THE NESTING LOOP ON BIG JOBS.
000190*-----------------------------------------------------------------
000200 01  PIECE-DEMAND-TABLE.
000210     05  PD-QTD-DEMANDAS           PIC 9(04) COMP.
000220     05  PIECE-DEMAND OCCURS 500 TIMES
000230                      INDEXED BY PD-IDX.
000240         10  PD-PART-CODE          PIC X(15).
000250         10  PD-PART-CODE-R REDEFINES PD-PART-CODE.
000260             15  PD-PC-PREFIX      PIC X(02).
000270             15  PD-PC-BODY        PIC X(13).
000280         10  PD-DESCRIPTION        PIC X(40).
000290         10  PD-WIDTH              PIC 9(04) COMP.
000300         10  PD-HEIGHT             PIC 9(04) COMP.
000310         10  PD-MATERIAL           PIC X(05).
000320         10  PD-QTY                PIC 9(04) COMP.
000330         10  PD-EXPANSION-SEQ      PIC 9(06) COMP.
000340         10  FILLER                PIC X(09).
000350     05  FILLER                    PIC X(10).
