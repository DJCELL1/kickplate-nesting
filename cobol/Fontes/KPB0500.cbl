000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0500.
000060 AUTHOR.        T. L. WEISS.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  07/06/1993.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: FLATTENS THE DEDUPLICATED LABEL TABLE BUILT BY KPB0200
000130*          INTO LABEL-FILE - ONE LABEL-RECORD PER DOOR THAT CARRIES
000140*          A KICKPLATE, CARRYING THE JOB HEADER WHEN ONE IS ON FILE.
000150*          A SECOND, FLATTENED DOOR-SUMMARY FEED IS WRITTEN ALONGSIDE
000160*          IT FOR THE SHOP FLOOR FOREMAN'S OWN TALLY SHEET.
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*    07/06/1993  TLW  ORIGINAL PROGRAM - ONE LABEL RECORD PER DOOR,
000200*                      PLUS A FLAT DOOR SUMMARY FOR THE FOREMAN.
000210*    14/03/1998  TLW  PROJECT CODE/NAME CARRIED ONTO THE LABEL WHEN
000220*                      A JOB HEADER IS ON FILE - MATCHES THE SAME-DAY
000230*                      CHANGE TO THE LABEL-RECORD LAYOUT.
000240*    09/01/1999  BFR  Y2K REVIEW - NO DATE FIELDS WRITTEN BY THIS
000250*                      PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
000260*                                                              Y2K0091
000270*    02/05/2012  SGK  MATERIAL ADDED TO THE LABEL AND TO THE DOOR
000280*                      SUMMARY - SHOP FLOOR COULD NOT TELL FINISH
000290*                      APART FROM THE KICKPLATE CODE ALONE.
000300*    11/09/2018  TLW  THE FOUR-LINE LABEL TEXT IS NOW ECHOED TO THE
000310*                      CONSOLE AS EACH LABEL IS WRITTEN - QC WANTED A
000320*                      QUICK VISUAL CHECK WITHOUT PULLING THE PRINTED
000330*                      SHEETS OFF THE LABEL PRINTER.
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*-----------------------------------------------------------------
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT LABEL-FILE ASSIGN TO LABLDD
000430         ORGANIZATION   IS LINE SEQUENTIAL
000440         ACCESS         IS SEQUENTIAL
000450         FILE STATUS    IS WS-FS-LABEL.
000460*
000470     SELECT SUMMARY-FILE ASSIGN TO RESMDD
000480         ORGANIZATION   IS LINE SEQUENTIAL
000490         ACCESS         IS SEQUENTIAL
000500         FILE STATUS    IS WS-FS-RESUMO.
000510*-----------------------------------------------------------------
000520 DATA DIVISION.
000530 FILE SECTION.
000540*
000550 FD  LABEL-FILE.
000560     COPY LBLABEL.
000570*
000580 FD  SUMMARY-FILE.
000590 01  REG-RESUMO                       PIC X(51).
000600*-----------------------------------------------------------------
000610 WORKING-STORAGE SECTION.
000620*
000630 77  WS-FS-LABEL                      PIC X(02).
000640     88  WS-FS-LABEL-OK                VALUE "00".
000650*
000660 77  WS-FS-RESUMO                     PIC X(02).
000670     88  WS-FS-RESUMO-OK                VALUE "00".
000680*
000690 01  WS-ETIQUETA-TEXTO.
000700     05  WS-ET-L1                     PIC X(40).
000710     05  WS-ET-L2                     PIC X(40).
000720     05  WS-ET-L3                     PIC X(40).
000730     05  WS-ET-L4                     PIC X(40).
000740*
000750 01  WS-ETIQUETA-TEXTO-R REDEFINES WS-ETIQUETA-TEXTO.
000760     05  FILLER                       PIC X(80).
000770     05  WS-ET-RESTO                  PIC X(80).
000780*
000790 01  WS-TAMANHO-ETIQUETA.
000800     05  WS-LARGURA-EDIT              PIC 9(04).
000810     05  WS-ALTURA-EDIT               PIC 9(03).
000820*
000830 01  WS-TAMANHO-ETIQUETA-R REDEFINES WS-TAMANHO-ETIQUETA.
000840     05  WS-TAMANHO-ALPHA             PIC X(07).
000850*
000860 01  WS-RESUMO-CSV.
000870     05  WS-CSV-DOOR                  PIC X(10).
000880     05  FILLER                       PIC X(01) VALUE ";".
000890     05  WS-CSV-AREA                  PIC X(25).
000900     05  FILLER                       PIC X(01) VALUE ";".
000910     05  WS-CSV-WIDTH                 PIC 9(04).
000920     05  FILLER                       PIC X(01) VALUE ";".
000930     05  WS-CSV-HEIGHT                PIC 9(03).
000940     05  FILLER                       PIC X(01) VALUE ";".
000950     05  WS-CSV-MATERIAL              PIC X(05).
000960*
000970 01  WS-RESUMO-CSV-R REDEFINES WS-RESUMO-CSV.
000980     05  FILLER                       PIC X(51).
000990*
001000 77  WS-IND-LABEL                     PIC 9(04) COMP.
001010 77  WS-QTD-GRAVADAS                  PIC 9(04) COMP.
001020*
001030 77  WS-QTD-EDITADA                   PIC ZZZ9.
001040 77  WS-MENSAGEM                      PIC X(60).
001050*-----------------------------------------------------------------
001060 LINKAGE SECTION.
001070*-----------------------------------------------------------------
001080     COPY RUNPARAM.
001090*
001100     COPY LBLTABELA.
001110*-----------------------------------------------------------------
001120 PROCEDURE DIVISION USING RUN-PARAMETERS
001130                           TABELA-LABELS.
001140*-----------------------------------------------------------------
001150 MAIN-PROCEDURE.
001160
001170     PERFORM P100-INICIALIZA     THRU P100-FIM.
001180
001190     PERFORM P300-GRAVA-LABELS   THRU P300-FIM
001200             VARYING WS-IND-LABEL FROM 1 BY 1
001210             UNTIL WS-IND-LABEL > TL-QTD-LABELS.
001220
001230     MOVE WS-QTD-GRAVADAS         TO WS-QTD-EDITADA.
001240     STRING "KPB0500 - " DELIMITED BY SIZE
001250            WS-QTD-EDITADA        DELIMITED BY SIZE
001260            " LABEL(S) WRITTEN TO LABLDD." DELIMITED BY SIZE
001270         INTO WS-MENSAGEM
001280     END-STRING.
001290     DISPLAY WS-MENSAGEM.
001300
001310     PERFORM P900-FIM.
001320*
001330 P100-INICIALIZA.
001340*
001350     MOVE ZERO                    TO WS-QTD-GRAVADAS.
001360
001370     OPEN OUTPUT LABEL-FILE.
001380
001390     IF NOT WS-FS-LABEL-OK THEN
001400         DISPLAY "KPB0500 - ERRO NA ABERTURA DE LABEL-FILE. FS: "
001410                 WS-FS-LABEL
001420         PERFORM P900-FIM
001430     END-IF.
001440
001450     OPEN OUTPUT SUMMARY-FILE.
001460
001470     IF NOT WS-FS-RESUMO-OK THEN
001480         DISPLAY "KPB0500 - ERRO NA ABERTURA DE SUMMARY-FILE. FS: "
001490                 WS-FS-RESUMO
001500         PERFORM P900-FIM
001510     END-IF.
001520*
001530 P100-FIM.
001540*
001550 P300-GRAVA-LABELS.
001560*
001570     MOVE SPACES                  TO LABEL-RECORD.
001580     MOVE TL-DOOR-NUMBER (WS-IND-LABEL)     TO LB-DOOR-NUMBER.
001590     MOVE TL-AREA (WS-IND-LABEL)            TO LB-AREA.
001600     MOVE TL-KICKPLATE-CODE (WS-IND-LABEL)  TO LB-KICKPLATE-CODE.
001610     MOVE TL-WIDTH (WS-IND-LABEL)           TO LB-WIDTH.
001620     MOVE TL-HEIGHT (WS-IND-LABEL)          TO LB-HEIGHT.
001630     MOVE TL-MATERIAL (WS-IND-LABEL)        TO LB-MATERIAL.
001640
001650     IF RP-PROJECT-CODE NOT = SPACES
001660         MOVE RP-PROJECT-CODE     TO LB-PROJECT-CODE
001670         MOVE RP-PROJECT-NAME     TO LB-PROJECT-NAME
001680     ELSE
001690         MOVE SPACES               TO LB-PROJECT-CODE
001700                                       LB-PROJECT-NAME
001710     END-IF.
001720
001730     PERFORM P310-MONTA-TEXTO-ETIQUETA THRU P310-FIM.
001740
001750     WRITE LABEL-RECORD.
001760     ADD 1                        TO WS-QTD-GRAVADAS.
001770
001780     PERFORM P320-GRAVA-RESUMO    THRU P320-FIM.
001790*
001800 P300-FIM.
001810*
001820 P310-MONTA-TEXTO-ETIQUETA.
001830*
001840     MOVE SPACES                  TO WS-ETIQUETA-TEXTO.
001850
001860     STRING "DOOR: "              DELIMITED BY SIZE
001870            TL-DOOR-NUMBER (WS-IND-LABEL)   DELIMITED BY SPACE
001880         INTO WS-ET-L1
001890     END-STRING.
001900
001910     STRING "AREA: "              DELIMITED BY SIZE
001920            TL-AREA (WS-IND-LABEL)          DELIMITED BY SPACE
001930         INTO WS-ET-L2
001940     END-STRING.
001950
001960     MOVE TL-WIDTH (WS-IND-LABEL)  TO WS-LARGURA-EDIT.
001970     MOVE TL-HEIGHT (WS-IND-LABEL) TO WS-ALTURA-EDIT.
001980
001990     STRING "KICKPLATE: "         DELIMITED BY SIZE
002000            WS-LARGURA-EDIT        DELIMITED BY SIZE
002010            "x"                    DELIMITED BY SIZE
002020            WS-ALTURA-EDIT         DELIMITED BY SIZE
002030            "mm"                   DELIMITED BY SIZE
002040         INTO WS-ET-L3
002050     END-STRING.
002060
002070     IF RP-PROJECT-CODE NOT = SPACES
002080         STRING "PROJECT: "       DELIMITED BY SIZE
002090                RP-PROJECT-CODE    DELIMITED BY SPACE
002100             INTO WS-ET-L4
002110         END-STRING
002120     ELSE
002130         MOVE SPACES               TO WS-ET-L4
002140     END-IF.
002150
002160     DISPLAY WS-ET-L1.
002170     DISPLAY WS-ET-L2.
002180     DISPLAY WS-ET-L3.
002190
002200     IF WS-ET-L4 NOT = SPACES
002210         DISPLAY WS-ET-L4
002220     END-IF.
002230*
002240 P310-FIM.
002250*
002260 P320-GRAVA-RESUMO.
002270*
002280     MOVE SPACES                  TO WS-RESUMO-CSV.
002290     MOVE TL-DOOR-NUMBER (WS-IND-LABEL)   TO WS-CSV-DOOR.
002300     MOVE TL-AREA (WS-IND-LABEL)          TO WS-CSV-AREA.
002310     MOVE TL-WIDTH (WS-IND-LABEL)         TO WS-CSV-WIDTH.
002320     MOVE TL-HEIGHT (WS-IND-LABEL)        TO WS-CSV-HEIGHT.
002330     MOVE TL-MATERIAL (WS-IND-LABEL)      TO WS-CSV-MATERIAL.
002340
002350     WRITE REG-RESUMO FROM WS-RESUMO-CSV.
002360*
002370 P320-FIM.
002380*
002390 P900-FIM.
002400     CLOSE LABEL-FILE
002410           SUMMARY-FILE.
002420     GOBACK.
002430 END PROGRAM KPB0500.
