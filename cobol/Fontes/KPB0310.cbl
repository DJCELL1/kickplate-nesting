000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0310.
000060 AUTHOR.        T. L. WEISS.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  07/06/1993.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: FLATTENS THE SHEET/PLACEMENT TABLE BUILT BY KPB0300
000130*          INTO CUTLIST-FILE - ONE DETAIL LINE PER PIECE PLACED,
000140*          NUMBERED FROM 1 WITHIN ITS SHEET.  ALSO WORKS OUT THE
000150*          WASTE AREA AND EFFICIENCY PERCENTAGE FOR EACH SHEET
000160*          AND THE RUN'S AVERAGE EFFICIENCY, SO THE TABLE CARRIES
000170*          THOSE FIGURES FORWARD TO KPB0400 ALREADY FINISHED.
000180*-----------------------------------------------------------------
000190* CHANGE LOG
000200*    07/06/1993  TLW  ORIGINAL PROGRAM.
000210*    18/02/1997  TLW  CL-ROTATED ADDED TO THE OUTPUT LINE.
000220*    14/01/1999  BFR  Y2K REVIEW - NO DATE FIELDS ON THIS FEED,
000230*                     NO CHANGE REQUIRED.  SIGNED OFF.         Y2K0091
000240*    19/03/2015  SGK  EFFICIENCY NOW COMPUTED HERE, ONCE, AND
000250*                     STORED ON THE TABLE - KPB0400 WAS RECOMPUTING
000260*                     IT A SECOND TIME AND THE TWO COPIES HAD
000270*                     STARTED TO DRIFT APART ON ROUNDING.
000280*    11/09/2018  TLW  AVERAGE EFFICIENCY CHANGED FROM A POOLED
000290*                     AREA RATIO TO A MEAN OF THE PER-SHEET
000300*                     FIGURES - PLANT MANAGER'S REQUEST, A FEW
000310*                     SMALL SHEETS WERE SKEWING THE POOLED NUMBER.
000320*    06/02/2016  SGK  SHEET COUNT AND AVERAGE EFFICIENCY NOW
000330*                     DISPLAYED ON THE CONSOLE AT RUN END - THE
000340*                     3RD SHIFT OPERATOR KEPT HAVING TO OPEN
000350*                     CUTLIST-FILE JUST TO SEE IF IT WROTE ANYTHING.
000360******************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410*-----------------------------------------------------------------
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT CUTLIST-FILE ASSIGN TO CUTLDD
000450         ORGANIZATION   IS LINE SEQUENTIAL
000460         ACCESS         IS SEQUENTIAL
000470         FILE STATUS    IS WS-FS-CUTLIST.
000480*-----------------------------------------------------------------
000490 DATA DIVISION.
000500 FILE SECTION.
000510*
000520 FD  CUTLIST-FILE.
000530     COPY CLCUTLIST.
000540*-----------------------------------------------------------------
000550 WORKING-STORAGE SECTION.
000560*
000570 77  WS-FS-CUTLIST                 PIC X(02).
000580     88  WS-FS-CUTLIST-OK          VALUE "00".
000590*
000600 01  WS-AREAS-ESTOQUE.
000610     05  WS-AREA-ESTOQUE           PIC 9(08) COMP.
000620     05  WS-SOMA-EFICIENCIAS       PIC 9(06)V9.
000630*
000640 01  WS-AREAS-ESTOQUE-R REDEFINES WS-AREAS-ESTOQUE.
000650     05  FILLER                    PIC X(06).
000660*
000670 01  WS-FOLHAS-EDITADAS.
000680     05  WS-FOLHAS-EDIT            PIC ZZZ9.
000690*
000700 01  WS-FOLHAS-EDITADAS-R REDEFINES WS-FOLHAS-EDITADAS.
000710     05  FILLER                    PIC X(04).
000720*
000730 01  WS-EFICIENCIA-EDITADA.
000740     05  WS-EFICIENCIA-EDIT        PIC ZZ9.
000750*
000760 01  WS-EFICIENCIA-EDITADA-R REDEFINES WS-EFICIENCIA-EDITADA.
000770     05  FILLER                    PIC X(03).
000780*-----------------------------------------------------------------
000790 LINKAGE SECTION.
000800*-----------------------------------------------------------------
000810     COPY RUNPARAM.
000820*
000830     COPY SHTABELA.
000840*-----------------------------------------------------------------
000850 PROCEDURE DIVISION USING RUN-PARAMETERS
000860                           TABELA-FOLHAS.
000870*-----------------------------------------------------------------
000880 MAIN-PROCEDURE.
000890
000900     PERFORM P100-INICIALIZA THRU P100-FIM.
000910
000920     PERFORM P300-GRAVA-FOLHA THRU P300-FIM
000930             VARYING TF-IDX-FOLHA FROM 1 BY 1
000940             UNTIL TF-IDX-FOLHA > TF-QTD-FOLHAS.
000950
000960     PERFORM P350-TOTALIZA   THRU P350-FIM.
000970
000980     PERFORM P900-FIM.
000990*
001000 P100-INICIALIZA.
001010*
001020     COMPUTE WS-AREA-ESTOQUE = RP-STOCK-WIDTH * RP-STOCK-HEIGHT.
001030     MOVE ZERO                    TO WS-SOMA-EFICIENCIAS.
001040
001050     OPEN OUTPUT CUTLIST-FILE.
001060
001070     IF NOT WS-FS-CUTLIST-OK THEN
001080         DISPLAY "KPB0310 - ERRO NA ABERTURA DE CUTLIST-FILE. FS: "
001090                 WS-FS-CUTLIST
001100         PERFORM P900-FIM
001110     END-IF.
001120*
001130 P100-FIM.
001140*
001150 P300-GRAVA-FOLHA.
001160*
001170     COMPUTE TF-FL-AREA-DESPERDICIO (TF-IDX-FOLHA) =
001180             WS-AREA-ESTOQUE - TF-FL-AREA-OCUPADA (TF-IDX-FOLHA).
001190
001200     COMPUTE TF-FL-EFICIENCIA (TF-IDX-FOLHA) ROUNDED =
001210             100 - ((TF-FL-AREA-DESPERDICIO (TF-IDX-FOLHA)
001220                      / WS-AREA-ESTOQUE) * 100).
001230
001240     ADD TF-FL-EFICIENCIA (TF-IDX-FOLHA) TO WS-SOMA-EFICIENCIAS.
001250
001260     PERFORM P310-GRAVA-PECA THRU P310-FIM
001270             VARYING TF-IDX-PECA FROM 1 BY 1
001280             UNTIL TF-IDX-PECA > TF-FL-QTD-PECAS (TF-IDX-FOLHA).
001290*
001300 P300-FIM.
001310*
001320 P310-GRAVA-PECA.
001330*
001340     MOVE SPACES                         TO CUT-LIST-RECORD.
001350     MOVE TF-FL-NUMERO (TF-IDX-FOLHA)    TO CL-SHEET-NO.
001360     MOVE TF-IDX-PECA                    TO CL-PIECE-NO.
001370     MOVE TF-PC-PART-CODE (TF-IDX-FOLHA, TF-IDX-PECA)
001380                                          TO CL-PART-CODE.
001390     MOVE TF-PC-DESCRICAO (TF-IDX-FOLHA, TF-IDX-PECA)
001400                                          TO CL-DESCRIPTION.
001410     MOVE TF-PC-X-POS (TF-IDX-FOLHA, TF-IDX-PECA)
001420                                          TO CL-X-POS.
001430     MOVE TF-PC-Y-POS (TF-IDX-FOLHA, TF-IDX-PECA)
001440                                          TO CL-Y-POS.
001450     MOVE TF-PC-WIDTH (TF-IDX-FOLHA, TF-IDX-PECA)
001460                                          TO CL-WIDTH.
001470     MOVE TF-PC-HEIGHT (TF-IDX-FOLHA, TF-IDX-PECA)
001480                                          TO CL-HEIGHT.
001490     MOVE TF-PC-ROTATED (TF-IDX-FOLHA, TF-IDX-PECA)
001500                                          TO CL-ROTATED.
001510
001520     WRITE CUT-LIST-RECORD.
001530*
001540 P310-FIM.
001550*
001560 P350-TOTALIZA.
001570*
001580     IF TF-QTD-FOLHAS > 0
001590         COMPUTE TF-EFICIENCIA-MEDIA ROUNDED =
001600                 WS-SOMA-EFICIENCIAS / TF-QTD-FOLHAS
001610     ELSE
001620         MOVE ZERO                TO TF-EFICIENCIA-MEDIA
001630     END-IF.
001640
001650     MOVE TF-QTD-FOLHAS           TO WS-FOLHAS-EDIT.
001660     MOVE TF-EFICIENCIA-MEDIA     TO WS-EFICIENCIA-EDIT.
001670     DISPLAY "KPB0310 - SHEETS WRITTEN TO CUTLIST-FILE: "
001680             WS-FOLHAS-EDIT
001690             " AVERAGE EFFICIENCY: " WS-EFICIENCIA-EDIT "%".
001700*
001710 P350-FIM.
001720*
001730 P900-FIM.
001740     CLOSE CUTLIST-FILE.
001750     GOBACK.
001760 END PROGRAM KPB0310.
