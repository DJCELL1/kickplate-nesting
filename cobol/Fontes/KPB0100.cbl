000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0100.
000060 AUTHOR.        D. KOWALSKI.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  14/09/2004.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: READS THE KICKPLATE ORDER FEED (ORDER-FILE) START TO
000130*          FINISH.  LINES WHOSE PART CODE DOES NOT BEGIN "KP"
000140*          ARE COUNTED AND SKIPPED (THEY ARE OTHER HARDWARE, NOT
000150*          KICKPLATES).  EACH REMAINING LINE IS DECODED BY
000160*          KPB0901 AND PUSHED ONTO THE PIECE DEMAND TABLE FOR
000170*          THE NESTING RUN, CARRYING ITS OWN ORDER QUANTITY.
000180*          RUN TOTALS (UNIQUE LINES, TOTAL QTY, COST, REVENUE)
000190*          ARE HANDED BACK TO THE DRIVER FOR THE REPORT HEADER.
000200*-----------------------------------------------------------------
000210* CHANGE LOG
000220*    14/09/2004  DK   ORIGINAL PROGRAM.
000230*    21/06/2007  DK   ADDED THE NON-KICKPLATE LINE COUNT - SALES
000240*                     KEPT ASKING WHY LINE COUNTS DID NOT MATCH
000250*                     THE ORDER FILE.
000260*    05/02/2011  RMH  INVALID CODE COUNT SPLIT OUT FROM THE
000270*                     NON-KICKPLATE COUNT - THE TWO WERE BEING
000280*                     CONFUSED ON THE MONTH-END RECAP.
000290*    17/09/2015  TLW  TOTAL COST/REVENUE NOW ROUNDED EXPLICITLY -
000300*                     AUDIT FOUND A PENNY DRIFT ON LARGE RUNS.
000310*    13/02/2016  SGK  PART CODE PREFIX TEST NOW FOLDED TO UPPER
000320*                     CASE BEFORE THE "KP" COMPARE - A LOWER CASE
000330*                     CODE WAS FALLING INTO THE NON-KICKPLATE
000340*                     COUNT AND NEVER REACHING KPB0901, WHICH
000350*                     FOLDS CASE ITSELF BUT ONLY GETS A LOOK AT
000360*                     CODES THIS PARAGRAPH LETS THROUGH.
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*-----------------------------------------------------------------
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT ORDER-FILE ASSIGN TO ORDEDD
000460         ORGANIZATION   IS LINE SEQUENTIAL
000470         ACCESS         IS SEQUENTIAL
000480         FILE STATUS    IS WS-FS-ORDER.
000490*-----------------------------------------------------------------
000500 DATA DIVISION.
000510 FILE SECTION.
000520*
000530 FD  ORDER-FILE.
000540     COPY ORDPEDIDO.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE SECTION.
000570*
000580 01  WS-ORDER-RECORD.
000590     05  WS-ORD-PART-CODE          PIC X(15).
000600     05  WS-ORD-PART-CODE-R REDEFINES WS-ORD-PART-CODE.
000610         10  WS-ORD-PC-PREFIX      PIC X(02).
000620         10  WS-ORD-PC-BODY        PIC X(13).
000630     05  WS-ORD-DESCRIPTION        PIC X(40).
000640     05  WS-ORD-QUANTITY           PIC 9(04).
000650     05  WS-ORD-UNIT-COST          PIC 9(05)V99.
000660     05  WS-ORD-UNIT-PRICE         PIC 9(05)V99.
000670*
000680 77  WS-ORD-PC-PREFIX-UP           PIC X(02).
000690*
000700 01  WS-LKS-AREA-CODIGO.
000710     05  WS-LKS-PART-CODE          PIC X(15).
000720     05  WS-LKS-WIDTH              PIC 9(04).
000730     05  WS-LKS-HEIGHT             PIC 9(03).
000740     05  WS-LKS-MATERIAL           PIC X(05).
000750     05  WS-LKS-RETORNO            PIC 9(01).
000760*
000770 01  WS-LKS-AREA-R REDEFINES WS-LKS-AREA-CODIGO.
000780     05  FILLER                    PIC X(27).
000790     05  WS-LKS-STATUS-ALPHA       PIC X(01).
000800*
000810 77  WS-FS-ORDER                   PIC X(02).
000820     88  WS-FS-ORDER-OK            VALUE "00".
000830     88  WS-FS-ORDER-EOF           VALUE "10".
000840*
000850 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
000860     88  FLAG-EOF                 VALUE "S".
000870*
000880 77  WS-PROMPT                     PIC X(01).
000890 77  WS-IND-TAB                    PIC 9(04) COMP.
000900*-----------------------------------------------------------------
000910 LINKAGE SECTION.
000920*-----------------------------------------------------------------
000930     COPY RUNPARAM.
000940*
000950     COPY PCDEMANDA.
000960*
000970 01  LK-ORDER-TOTAIS.
000980     05  LK-OT-UNIQUE-ITEMS        PIC 9(04).
000990     05  LK-OT-TOTAL-QTY           PIC 9(06).
001000     05  LK-OT-TOTAL-COST          PIC 9(08)V99.
001010     05  LK-OT-TOTAL-REVENUE       PIC 9(08)V99.
001020     05  LK-OT-NON-KP-LINES        PIC 9(04).
001030     05  LK-OT-INVALID-CODES       PIC 9(04).
001040 01  LK-ORDER-TOTAIS-R REDEFINES LK-ORDER-TOTAIS.
001050     05  FILLER                    PIC X(04).
001060*-----------------------------------------------------------------
001070 PROCEDURE DIVISION USING RUN-PARAMETERS
001080                           PIECE-DEMAND-TABLE
001090                           LK-ORDER-TOTAIS.
001100*-----------------------------------------------------------------
001110 MAIN-PROCEDURE.
001120
001130     PERFORM P100-INICIALIZA     THRU P100-FIM.
001140
001150     PERFORM P300-LE-PEDIDOS     THRU P300-FIM
001160                                 UNTIL FLAG-EOF.
001170
001180     PERFORM P900-FIM.
001190*
001200 P100-INICIALIZA.
001210*
001220     SET WS-FS-ORDER-OK          TO TRUE.
001230     MOVE "N"                    TO WS-FIM-DE-ARQUIVO.
001240     MOVE ZERO                   TO WS-IND-TAB.
001250     MOVE ZERO                   TO LK-OT-UNIQUE-ITEMS
001260                                     LK-OT-TOTAL-QTY
001270                                     LK-OT-TOTAL-COST
001280                                     LK-OT-TOTAL-REVENUE
001290                                     LK-OT-NON-KP-LINES
001300                                     LK-OT-INVALID-CODES.
001310*
001320     OPEN INPUT ORDER-FILE.
001330
001340     IF NOT WS-FS-ORDER-OK THEN
001350         DISPLAY "KPB0100 - ERRO NA ABERTURA DE ORDER-FILE. FS: "
001360                 WS-FS-ORDER
001370         PERFORM P900-FIM
001380     END-IF.
001390*
001400 P100-FIM.
001410*
001420 P300-LE-PEDIDOS.
001430*
001440     READ ORDER-FILE INTO WS-ORDER-RECORD
001450         AT END
001460             SET FLAG-EOF          TO TRUE
001470         NOT AT END
001480             PERFORM P310-VALIDA-CODIGO THRU P310-FIM
001490     END-READ.
001500*
001510 P300-FIM.
001520*
001530 P310-VALIDA-CODIGO.
001540*
001550     MOVE WS-ORD-PC-PREFIX        TO WS-ORD-PC-PREFIX-UP.
001560     INSPECT WS-ORD-PC-PREFIX-UP
001570         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001580                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001590*
001600     IF WS-ORD-PC-PREFIX-UP NOT = "KP"
001610         ADD 1                   TO LK-OT-NON-KP-LINES
001620     ELSE
001630         PERFORM P320-DECODIFICA THRU P320-FIM
001640     END-IF.
001650*
001660 P310-FIM.
001670*
001680 P320-DECODIFICA.
001690*
001700     MOVE WS-ORD-PART-CODE        TO WS-LKS-PART-CODE.
001710
001720     CALL "KPB0901" USING WS-LKS-AREA-CODIGO.
001730
001740     IF WS-LKS-RETORNO = 0
001750         PERFORM P330-EMPILHA-DEMANDA THRU P330-FIM
001760     ELSE
001770         ADD 1                    TO LK-OT-INVALID-CODES
001780     END-IF.
001790*
001800 P320-FIM.
001810*
001820 P330-EMPILHA-DEMANDA.
001830*
001840     ADD 1                        TO WS-IND-TAB.
001850
001860     IF WS-IND-TAB > 500
001870         DISPLAY
001880         "KPB0100 - *** LIMITE DA TABELA DE DEMANDA EXCEDIDO ***"
001890         PERFORM P900-FIM
001900     END-IF.
001910
001920     MOVE WS-ORD-PART-CODE        TO PD-PART-CODE (WS-IND-TAB).
001930     MOVE WS-ORD-DESCRIPTION      TO PD-DESCRIPTION (WS-IND-TAB).
001940     MOVE WS-LKS-WIDTH            TO PD-WIDTH (WS-IND-TAB).
001950     MOVE WS-LKS-HEIGHT           TO PD-HEIGHT (WS-IND-TAB).
001960     MOVE WS-LKS-MATERIAL         TO PD-MATERIAL (WS-IND-TAB).
001970     MOVE WS-ORD-QUANTITY         TO PD-QTY (WS-IND-TAB).
001980     MOVE ZERO                    TO PD-EXPANSION-SEQ (WS-IND-TAB).
001990
002000     MOVE WS-IND-TAB              TO PD-QTD-DEMANDAS.
002010
002020     ADD 1                        TO LK-OT-UNIQUE-ITEMS.
002030     ADD WS-ORD-QUANTITY          TO LK-OT-TOTAL-QTY.
002040
002050     COMPUTE LK-OT-TOTAL-COST ROUNDED =
002060             LK-OT-TOTAL-COST +
002070             (WS-ORD-UNIT-COST * WS-ORD-QUANTITY).
002080
002090     COMPUTE LK-OT-TOTAL-REVENUE ROUNDED =
002100             LK-OT-TOTAL-REVENUE +
002110             (WS-ORD-UNIT-PRICE * WS-ORD-QUANTITY).
002120*
002130 P330-FIM.
002140*
002150 P900-FIM.
002160     CLOSE ORDER-FILE.
002170     GOBACK.
002180 END PROGRAM KPB0100.
