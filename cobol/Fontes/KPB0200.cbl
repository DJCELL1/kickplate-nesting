000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0200.
000060 AUTHOR.        D. KOWALSKI.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  18/05/1985.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: READS THE DOOR SCHEDULE FEED (DOOR-FILE) AND BUILDS THE
000130*          LABEL WORKING TABLE.  EVERY DOOR NUMBER IS CHECKED BY
000140*          KPB0902; A DOOR WITH NO KICKPLATE CODE AND NO EXPLICIT
000150*          WIDTH/HEIGHT CARRIES NO KICKPLATE AND IS DROPPED - THIS
000160*          IS NORMAL, NOT AN ERROR (SEE DRPORTA CHANGE LOG).  A
000170*          CODE PRESENT ON THE LINE IS CRACKED BY KPB0901; A CODE
000180*          MISSING BUT WITH BOTH DIMENSIONS GIVEN IS BUILT UP WITH
000190*          MATERIAL DEFAULTED TO STANDARD STEEL (SSS).  DUPLICATE
000200*          DOOR/CODE/SIZE COMBINATIONS ARE DROPPED, KEEPING ONLY
000210*          THE FIRST ONE SEEN.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240*    18/05/1985  DK   ORIGINAL PROGRAM.
000250*    21/10/1990  RMH  BLANK AREA NOW DEFAULTS TO "UNKNOWN" - THE
000260*                     REPORT WAS PRINTING A STRIP OF SPACES.
000270*    09/08/1995  TLW  BUILD-UP-FROM-DIMENSIONS PATH ADDED FOR
000280*                     DOORS KEYED WITHOUT A KICKPLATE CODE.
000290*    11/12/1998  BFR  Y2K REVIEW - NO DATE FIELDS ON THIS FEED,
000300*                     NO CHANGE REQUIRED.  SIGNED OFF.         Y2K0091
000310*    14/04/2009  SGK  DUPLICATE CHECK ADDED - THE WEST PLANT
000320*                     SCHEDULE WAS LISTING THE SAME DOOR TWICE
000330*                     WHEN A REVISION WAS RE-KEYED OVER THE OLD
000340*                     LINE INSTEAD OF REPLACING IT.
000350*    06/02/2016  SGK  DUPLICATE-SCAN LOOP PULLED OUT INTO ITS OWN
000360*                     PARAGRAPH (P335) TO MATCH SHOP STANDARD -
000370*                     PER THE DP MANAGER'S MEMO, NO MORE LOOP BODY
000380*                     WRITTEN INLINE UNDER A PERFORM.
000390*    13/02/2016  SGK  WS-CODIGO-MONTADO NOW FINISHED (MATERIAL WAS
000400*                     NEVER MOVED IN) AND ACTUALLY USED FOR THE
000410*                     DUPLICATE COMPARE AND FOR THE TABLE ROW -
000420*                     THE LABEL TABLE WAS CARRYING THE RAW SCHEDULE
000430*                     CODE STRAIGHT THROUGH, SO A DOOR WITH NO CODE
000440*                     ON THE LINE CAME OUT BLANK AND A SIX DIGIT
000450*                     CODE CAME OUT UN-ZERO-FILLED ON THE LABEL.
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*-----------------------------------------------------------------
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT DOOR-FILE ASSIGN TO DOOREDD
000550         ORGANIZATION   IS LINE SEQUENTIAL
000560         ACCESS         IS SEQUENTIAL
000570         FILE STATUS    IS WS-FS-PORTA.
000580*-----------------------------------------------------------------
000590 DATA DIVISION.
000600 FILE SECTION.
000610*
000620 FD  DOOR-FILE.
000630     COPY DRPORTA.
000640*-----------------------------------------------------------------
000650 WORKING-STORAGE SECTION.
000660*
000670 01  WS-DOOR-RECORD.
000680     05  WS-DR-DOOR-NUMBER         PIC X(10).
000690     05  WS-DR-DOOR-NUMBER-R REDEFINES WS-DR-DOOR-NUMBER.
000700         10  WS-DR-DN-TYPE-LETTER  PIC X(01).
000710         10  WS-DR-DN-DOT          PIC X(01).
000720         10  WS-DR-DN-SUFFIX       PIC X(08).
000730     05  WS-DR-AREA                PIC X(25).
000740     05  WS-DR-KICKPLATE-CODE      PIC X(15).
000750     05  WS-DR-WIDTH               PIC 9(04).
000760     05  WS-DR-HEIGHT              PIC 9(03).
000770*
000780 01  WS-LKS-AREA-PORTA.
000790     05  WS-LKS-DOOR-NUMBER        PIC X(10).
000800     05  WS-LKS-RETORNO-PORTA      PIC 9(01).
000810*
000820 01  WS-LKS-AREA-CODIGO.
000830     05  WS-LKS-PART-CODE          PIC X(15).
000840     05  WS-LKS-WIDTH              PIC 9(04).
000850     05  WS-LKS-HEIGHT             PIC 9(03).
000860     05  WS-LKS-MATERIAL           PIC X(05).
000870     05  WS-LKS-RETORNO-CODIGO     PIC 9(01).
000880*
000890 01  WS-LKS-AREA-CODIGO-R REDEFINES WS-LKS-AREA-CODIGO.
000900     05  FILLER                    PIC X(27).
000910     05  WS-LKS-STATUS-ALPHA       PIC X(01).
000920*
000930 01  WS-CODIGO-MONTADO.
000940     05  WS-CM-PREFIXO             PIC X(02) VALUE "KP".
000950     05  WS-CM-WIDTH               PIC 9(04).
000960     05  WS-CM-HEIGHT              PIC 9(03).
000970     05  WS-CM-MATERIAL            PIC X(05) VALUE "SSS".
000980*
000990 01  WS-CODIGO-MONTADO-R REDEFINES WS-CODIGO-MONTADO.
001000     05  WS-CM-ALPHA               PIC X(14).
001010*
001020 77  WS-FS-PORTA                   PIC X(02).
001030     88  WS-FS-PORTA-OK            VALUE "00".
001040     88  WS-FS-PORTA-EOF           VALUE "10".
001050*
001060 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
001070     88  FLAG-EOF                 VALUE "S".
001080*
001090 77  WS-TEM-DIMENSOES              PIC X(01) VALUE "N".
001100     88  WS-DIMENSOES-OK           VALUE "S".
001110*
001120 77  WS-DUPLICADA                  PIC X(01) VALUE "N".
001130     88  WS-E-DUPLICADA            VALUE "S".
001140*
001150 77  WS-IND-TAB                    PIC 9(04) COMP.
001160 77  WS-IND-VARRE                  PIC 9(04) COMP.
001170*-----------------------------------------------------------------
001180 LINKAGE SECTION.
001190*-----------------------------------------------------------------
001200     COPY RUNPARAM.
001210*
001220     COPY LBLTABELA.
001230*-----------------------------------------------------------------
001240 PROCEDURE DIVISION USING RUN-PARAMETERS
001250                           TABELA-LABELS.
001260*-----------------------------------------------------------------
001270 MAIN-PROCEDURE.
001280
001290     PERFORM P100-INICIALIZA     THRU P100-FIM.
001300
001310     PERFORM P300-LE-PORTAS      THRU P300-FIM
001320                                 UNTIL FLAG-EOF.
001330
001340     PERFORM P900-FIM.
001350*
001360 P100-INICIALIZA.
001370*
001380     SET WS-FS-PORTA-OK          TO TRUE.
001390     MOVE "N"                    TO WS-FIM-DE-ARQUIVO.
001400     MOVE TL-QTD-LABELS           TO WS-IND-TAB.
001410*
001420     OPEN INPUT DOOR-FILE.
001430
001440     IF NOT WS-FS-PORTA-OK THEN
001450         DISPLAY "KPB0200 - ERRO NA ABERTURA DE DOOR-FILE. FS: "
001460                 WS-FS-PORTA
001470         PERFORM P900-FIM
001480     END-IF.
001490*
001500 P100-FIM.
001510*
001520 P300-LE-PORTAS.
001530*
001540     READ DOOR-FILE INTO WS-DOOR-RECORD
001550         AT END
001560             SET FLAG-EOF          TO TRUE
001570         NOT AT END
001580             PERFORM P310-VALIDA-NUMERO-PORTA THRU P310-FIM
001590     END-READ.
001600*
001610 P300-FIM.
001620*
001630 P310-VALIDA-NUMERO-PORTA.
001640*
001650     MOVE WS-DR-DOOR-NUMBER        TO WS-LKS-DOOR-NUMBER.
001660
001670     CALL "KPB0902" USING WS-LKS-AREA-PORTA.
001680
001690     IF WS-LKS-RETORNO-PORTA = 0
001700         PERFORM P320-OBTEM-DIMENSOES THRU P320-FIM
001710     END-IF.
001720*
001730 P310-FIM.
001740*
001750 P320-OBTEM-DIMENSOES.
001760*
001770     MOVE "N"                     TO WS-TEM-DIMENSOES.
001780
001790     IF WS-DR-KICKPLATE-CODE NOT = SPACES
001800         MOVE WS-DR-KICKPLATE-CODE TO WS-LKS-PART-CODE
001810         CALL "KPB0901" USING WS-LKS-AREA-CODIGO
001820         IF WS-LKS-RETORNO-CODIGO = 0
001830             SET WS-DIMENSOES-OK  TO TRUE
001840         END-IF
001850     ELSE
001860         IF WS-DR-WIDTH > 0 AND WS-DR-HEIGHT > 0
001870             MOVE WS-DR-WIDTH      TO WS-LKS-WIDTH
001880             MOVE WS-DR-HEIGHT     TO WS-LKS-HEIGHT
001890             MOVE "SSS"            TO WS-LKS-MATERIAL
001900             SET WS-DIMENSOES-OK  TO TRUE
001910         END-IF
001920     END-IF.
001930
001940     IF WS-DIMENSOES-OK
001950         PERFORM P330-VERIFICA-DUPLICADA THRU P330-FIM
001960     END-IF.
001970*
001980 P320-FIM.
001990*
002000 P330-VERIFICA-DUPLICADA.
002010*
002020     PERFORM P345-NORMALIZA-CODIGO THRU P345-FIM.
002030
002040     MOVE "N"                     TO WS-DUPLICADA.
002050     MOVE ZERO                    TO WS-IND-VARRE.
002060
002070     PERFORM P335-VARRE-TABELA THRU P335-FIM
002080             UNTIL WS-IND-VARRE = WS-IND-TAB
002090                OR WS-E-DUPLICADA.
002100
002110     IF NOT WS-E-DUPLICADA
002120         PERFORM P340-EMPILHA-LABEL THRU P340-FIM
002130     END-IF.
002140*
002150 P330-FIM.
002160*
002170 P345-NORMALIZA-CODIGO.
002180*
002190     MOVE ZERO                    TO WS-CM-WIDTH.
002200     MOVE ZERO                    TO WS-CM-HEIGHT.
002210     MOVE WS-LKS-WIDTH            TO WS-CM-WIDTH.
002220     MOVE WS-LKS-HEIGHT           TO WS-CM-HEIGHT.
002230     MOVE WS-LKS-MATERIAL         TO WS-CM-MATERIAL.
002240*
002250 P345-FIM.
002260*
002270 P335-VARRE-TABELA.
002280*
002290     ADD 1                        TO WS-IND-VARRE.
002300     IF TL-DOOR-NUMBER (WS-IND-VARRE)    = WS-DR-DOOR-NUMBER
002310        AND TL-KICKPLATE-CODE (WS-IND-VARRE)
002320                                       = WS-CM-ALPHA
002330        AND TL-WIDTH (WS-IND-VARRE)     = WS-LKS-WIDTH
002340        AND TL-HEIGHT (WS-IND-VARRE)    = WS-LKS-HEIGHT
002350         SET WS-E-DUPLICADA   TO TRUE
002360     END-IF.
002370*
002380 P335-FIM.
002390*
002400 P340-EMPILHA-LABEL.
002410*
002420     ADD 1                        TO WS-IND-TAB.
002430
002440     IF WS-IND-TAB > 2000
002450         DISPLAY
002460          "KPB0200 - *** LIMITE DA TABELA DE LABELS EXCEDIDO ***"
002470         PERFORM P900-FIM
002480     END-IF.
002490
002500     MOVE WS-DR-DOOR-NUMBER        TO TL-DOOR-NUMBER (WS-IND-TAB).
002510
002520     IF WS-DR-AREA = SPACES
002530         MOVE "Unknown"            TO TL-AREA (WS-IND-TAB)
002540     ELSE
002550         MOVE WS-DR-AREA           TO TL-AREA (WS-IND-TAB)
002560     END-IF.
002570
002580     MOVE WS-CM-ALPHA              TO TL-KICKPLATE-CODE (WS-IND-TAB).
002590     MOVE WS-LKS-WIDTH             TO TL-WIDTH (WS-IND-TAB).
002600     MOVE WS-LKS-HEIGHT            TO TL-HEIGHT (WS-IND-TAB).
002610     MOVE WS-LKS-MATERIAL          TO TL-MATERIAL (WS-IND-TAB).
002620
002630     MOVE WS-IND-TAB               TO TL-QTD-LABELS.
002640*
002650 P340-FIM.
002660*
002670 P900-FIM.
002680     CLOSE DOOR-FILE.
002690     GOBACK.
002700 END PROGRAM KPB0200.
