000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0300.
000060 AUTHOR.        S. G. KAPLAN.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  06/03/2006.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: THE NESTING ENGINE.  EXPANDS EACH PIECE DEMAND INTO
000130*          ITS INDIVIDUAL PIECES, SORTS THEM LARGEST AREA FIRST
000140*          (TIES KEEP EXPANSION ORDER), THEN WALKS THE LIST
000150*          PLACING EACH PIECE ON THE FIRST STOCK SHEET IT FITS -
000160*          TRYING EVERY OPEN SHEET IN THE ORDER IT WAS CREATED
000170*          BEFORE CUTTING A NEW ONE.  A SHEET ALREADY HOLDING
000180*          PIECES IS SEARCHED BY BUILDING THE GAPS LEFT TO THE
000190*          RIGHT OF AND ABOVE EACH PLACED PIECE, THROWING OUT
000200*          GAPS THAT RUN OFF THE SHEET OR FOUL AN EXISTING
000210*          PIECE, AND TAKING THE FIRST SURVIVING GAP (NEAREST
000220*          THE ORIGIN) THAT THE PIECE FITS IN.  ROTATION IS
000230*          ONLY TRIED WHEN THE STOCK HAS NO GRAIN.
000240*-----------------------------------------------------------------
000250* CHANGE LOG
000260*    06/03/2006  SGK  ORIGINAL PROGRAM.
000270*    19/03/2015  SGK  KERF ADDED TO THE GAP ORIGINS AND TO THE
000280*                     OVERLAP TEST - THE SAW LOSES WIDTH ON EVERY
000290*                     CUT AND THE OLD LOGIC WAS PACKING PIECES
000300*                     TIGHTER THAN THE SAW COULD ACTUALLY CUT.
000310*    02/06/2010  SGK  EXPANDED-PIECE TABLE RAISED TO 5000 ROWS -
000320*                     THE ATLANTA PLANT JOB OVERFLOWED THE OLD
000330*                     1000 ROW LIMIT.
000340*    11/09/2018  TLW  GAP LIST NOW SORTED BY (X+Y) WITH A TIE
000350*                     BREAK ON GENERATION ORDER, NOT JUST X -
000360*                     THE OLD SORT WAS PICKING AN AVOIDABLE
000370*                     FAR-SIDE GAP ON A FEW WIDE SHEETS.
000380*    06/02/2016  SGK  SHEET, GAP, OVERLAP AND GAP-FIT SCAN LOOPS
000390*                     PULLED OUT OF THEIR PERFORMS INTO THEIR OWN
000400*                     PARAGRAPHS (P315, P336, P337, P341, P342) -
000410*                     PER THE DP MANAGER'S MEMO, NO MORE LOOP
000420*                     BODY WRITTEN INLINE UNDER A PERFORM.
000430*    13/02/2016  SGK  GAPS ARE NOW GENERATED IN A FIXED (Y,X)
000440*                     WALK OF THE PLACED PIECES (NEW P335/P335A,
000450*                     NEW TABELA-ORDEM-PLOCADA) INSTEAD OF PLAIN
000460*                     PLACEMENT ORDER - A GAP-SUM TIE BETWEEN TWO
000470*                     DIFFERENT PIECES WAS COMING OUT DIFFERENT
000480*                     ON A RERUN IF THE PIECES HAD LANDED IN A
000490*                     DIFFERENT ORDER, WHICH MADE TWO RUNS OF THE
000500*                     SAME JOB DISAGREE ON WHERE A PIECE WENT.
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*-----------------------------------------------------------------
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*
000600 77  WS-QTD-PECAS                  PIC 9(04) COMP.
000610*
000620 01  TABELA-PECAS-EXPANDIDAS.
000630     05  WS-PECA-EXP OCCURS 1 TO 5000 TIMES
000640                     DEPENDING ON WS-QTD-PECAS
000650                     DESCENDING KEY WS-PE-AREA
000660                     ASCENDING  KEY WS-PE-SEQ.
000670         10  WS-PE-PART-CODE       PIC X(15).
000680         10  WS-PE-DESCRICAO       PIC X(40).
000690         10  WS-PE-WIDTH           PIC 9(04) COMP.
000700         10  WS-PE-HEIGHT          PIC 9(04) COMP.
000710         10  WS-PE-AREA            PIC 9(08) COMP.
000720         10  WS-PE-SEQ             PIC 9(06) COMP.
000730         10  WS-PE-COLOCADA        PIC X(01).
000740*
000750 77  WS-QTD-GAPS                   PIC 9(04) COMP.
000760*
000770 01  TABELA-GAPS.
000780     05  WS-GAP OCCURS 1 TO 400 TIMES
000790                DEPENDING ON WS-QTD-GAPS
000800                ASCENDING KEY WS-GP-SUM
000810                ASCENDING KEY WS-GP-SEQ.
000820         10  WS-GP-X               PIC 9(04) COMP.
000830         10  WS-GP-Y               PIC 9(04) COMP.
000840         10  WS-GP-WIDTH           PIC 9(04) COMP.
000850         10  WS-GP-HEIGHT          PIC 9(04) COMP.
000860         10  WS-GP-SUM             PIC 9(05) COMP.
000870         10  WS-GP-SEQ             PIC 9(06) COMP.
000880*
000890 77  WS-QTD-OP                     PIC 9(04) COMP.
000900*
000910 01  TABELA-ORDEM-PLOCADA.
000920     05  WS-OP-ENTRY OCCURS 1 TO 5000 TIMES
000930                     DEPENDING ON WS-QTD-OP
000940                     ASCENDING KEY WS-OP-Y
000950                     ASCENDING KEY WS-OP-X.
000960         10  WS-OP-IDX             PIC 9(04) COMP.
000970         10  WS-OP-Y               PIC 9(04) COMP.
000980         10  WS-OP-X               PIC 9(04) COMP.
000990*
001000 77  WS-IDX-REAL                   PIC 9(04) COMP.
001010*
001020 01  WS-CANDIDATO.
001030     05  WS-CAND-X                 PIC S9(05) COMP.
001040     05  WS-CAND-Y                 PIC S9(05) COMP.
001050     05  WS-CAND-WIDTH             PIC S9(05) COMP.
001060     05  WS-CAND-HEIGHT            PIC S9(05) COMP.
001070*
001080 01  WS-CANDIDATO-R REDEFINES WS-CANDIDATO.
001090     05  FILLER                    PIC X(04).
001100*
001110 01  WS-NOVA-COLOCACAO.
001120     05  WS-NOVO-X                 PIC 9(04) COMP.
001130     05  WS-NOVO-Y                 PIC 9(04) COMP.
001140     05  WS-NOVO-WIDTH             PIC 9(04) COMP.
001150     05  WS-NOVO-HEIGHT            PIC 9(04) COMP.
001160     05  WS-NOVO-ROTATED           PIC X(03).
001170*
001180 01  WS-NOVA-COLOCACAO-R REDEFINES WS-NOVA-COLOCACAO.
001190     05  FILLER                    PIC X(03).
001200*
001210 01  WS-FLAGS.
001220     05  WS-COLOCADA               PIC X(01) VALUE "N".
001230         88  WS-PECA-COLOCADA      VALUE "S".
001240     05  WS-SOBREPOE               PIC X(01) VALUE "N".
001250         88  WS-HA-SOBREPOSICAO    VALUE "S".
001260*
001270 01  WS-FLAGS-R REDEFINES WS-FLAGS.
001280     05  FILLER                    PIC X(02).
001290*
001300 77  WS-SEQ-GLOBAL                 PIC 9(06) COMP.
001310 77  WS-SEQ-GAP                    PIC 9(06) COMP.
001320 77  WS-IDX-DEMANDA                PIC 9(04) COMP.
001330 77  WS-REP                        PIC 9(04) COMP.
001340 77  WS-IDX-PECA                   PIC 9(04) COMP.
001350 77  WS-IDX-FOLHA                  PIC 9(04) COMP.
001360 77  WS-IDX-PLOCADA                PIC 9(04) COMP.
001370 77  WS-IDX-Q                      PIC 9(04) COMP.
001380 77  WS-IDX-GAP                    PIC 9(04) COMP.
001390*-----------------------------------------------------------------
001400 LINKAGE SECTION.
001410*-----------------------------------------------------------------
001420     COPY RUNPARAM.
001430*
001440     COPY PCDEMANDA.
001450*
001460     COPY SHTABELA.
001470*-----------------------------------------------------------------
001480 PROCEDURE DIVISION USING RUN-PARAMETERS
001490                           PIECE-DEMAND-TABLE
001500                           TABELA-FOLHAS.
001510*-----------------------------------------------------------------
001520 MAIN-PROCEDURE.
001530
001540     PERFORM P100-INICIALIZA       THRU P100-FIM.
001550
001560     PERFORM P200-EXPANDE-PECAS    THRU P200-FIM
001570             VARYING WS-IDX-DEMANDA FROM 1 BY 1
001580             UNTIL WS-IDX-DEMANDA > PD-QTD-DEMANDAS.
001590
001600     PERFORM P250-ORDENA-PECAS     THRU P250-FIM.
001610
001620     PERFORM P300-COLOCA-PECAS     THRU P300-FIM
001630             VARYING WS-IDX-PECA FROM 1 BY 1
001640             UNTIL WS-IDX-PECA > WS-QTD-PECAS.
001650
001660     PERFORM P900-FIM.
001670*
001680 P100-INICIALIZA.
001690*
001700     MOVE ZERO                    TO WS-QTD-PECAS.
001710     MOVE ZERO                    TO TF-QTD-FOLHAS.
001720     MOVE ZERO                    TO TF-TOTAL-PECAS-COLOCADAS.
001730     MOVE ZERO                    TO WS-SEQ-GLOBAL.
001740*
001750 P100-FIM.
001760*
001770 P200-EXPANDE-PECAS.
001780*
001790     PERFORM P210-EXPANDE-UMA-PECA THRU P210-FIM
001800             VARYING WS-REP FROM 1 BY 1
001810             UNTIL WS-REP > PD-QTY (WS-IDX-DEMANDA).
001820*
001830 P200-FIM.
001840*
001850 P210-EXPANDE-UMA-PECA.
001860*
001870     ADD 1                        TO WS-QTD-PECAS.
001880
001890     IF WS-QTD-PECAS > 5000
001900         DISPLAY
001910         "KPB0300 - *** LIMITE DE PECAS EXPANDIDAS EXCEDIDO ***"
001920         PERFORM P900-FIM
001930     END-IF.
001940
001950     ADD 1                        TO WS-SEQ-GLOBAL.
001960
001970     MOVE PD-PART-CODE (WS-IDX-DEMANDA)
001980                                   TO WS-PE-PART-CODE (WS-QTD-PECAS).
001990     MOVE PD-DESCRIPTION (WS-IDX-DEMANDA)
002000                                   TO WS-PE-DESCRICAO (WS-QTD-PECAS).
002010     MOVE PD-WIDTH (WS-IDX-DEMANDA)
002020                                   TO WS-PE-WIDTH (WS-QTD-PECAS).
002030     MOVE PD-HEIGHT (WS-IDX-DEMANDA)
002040                                   TO WS-PE-HEIGHT (WS-QTD-PECAS).
002050
002060     COMPUTE WS-PE-AREA (WS-QTD-PECAS) =
002070             PD-WIDTH (WS-IDX-DEMANDA) * PD-HEIGHT (WS-IDX-DEMANDA).
002080
002090     MOVE WS-SEQ-GLOBAL            TO WS-PE-SEQ (WS-QTD-PECAS).
002100     MOVE "N"                      TO WS-PE-COLOCADA (WS-QTD-PECAS).
002110*
002120 P210-FIM.
002130*
002140 P250-ORDENA-PECAS.
002150*
002160     IF WS-QTD-PECAS > 1
002170         SORT WS-PECA-EXP
002180     END-IF.
002190*
002200 P250-FIM.
002210*
002220 P300-COLOCA-PECAS.
002230*
002240     MOVE "N"                     TO WS-COLOCADA.
002250
002260     IF TF-QTD-FOLHAS > 0
002270         PERFORM P310-TENTA-FOLHA-EXISTENTE THRU P310-FIM
002280     END-IF.
002290
002300     IF NOT WS-PECA-COLOCADA
002310         PERFORM P350-ABRE-NOVA-FOLHA THRU P350-FIM
002320     END-IF.
002330*
002340 P300-FIM.
002350*
002360 P310-TENTA-FOLHA-EXISTENTE.
002370*
002380     MOVE ZERO                    TO WS-IDX-FOLHA.
002390
002400     PERFORM P315-TENTA-PROXIMA-FOLHA THRU P315-FIM
002410             UNTIL WS-IDX-FOLHA = TF-QTD-FOLHAS
002420                OR WS-PECA-COLOCADA.
002430*
002440 P310-FIM.
002450*
002460 P315-TENTA-PROXIMA-FOLHA.
002470*
002480     ADD 1                        TO WS-IDX-FOLHA.
002490     PERFORM P320-TENTA-COLOCACAO THRU P320-FIM.
002500*
002510 P315-FIM.
002520*
002530 P320-TENTA-COLOCACAO.
002540*
002550     IF TF-FL-QTD-PECAS (WS-IDX-FOLHA) = 0
002560         PERFORM P321-TENTA-FOLHA-VAZIA THRU P321-FIM
002570     ELSE
002580         PERFORM P330-GERA-GAPS   THRU P330-FIM
002590         PERFORM P340-TENTA-GAPS  THRU P340-FIM
002600     END-IF.
002610*
002620 P320-FIM.
002630*
002640 P321-TENTA-FOLHA-VAZIA.
002650*
002660     IF WS-PE-WIDTH (WS-IDX-PECA) <= RP-STOCK-WIDTH
002670        AND WS-PE-HEIGHT (WS-IDX-PECA) <= RP-STOCK-HEIGHT
002680         MOVE ZERO                 TO WS-NOVO-X WS-NOVO-Y
002690         MOVE WS-PE-WIDTH (WS-IDX-PECA)  TO WS-NOVO-WIDTH
002700         MOVE WS-PE-HEIGHT (WS-IDX-PECA) TO WS-NOVO-HEIGHT
002710         MOVE "NO"                 TO WS-NOVO-ROTATED
002720         PERFORM P360-REGISTRA-COLOCACAO THRU P360-FIM
002730     ELSE
002740         IF RP-GRAIN-NONE
002750            AND WS-PE-HEIGHT (WS-IDX-PECA) <= RP-STOCK-WIDTH
002760            AND WS-PE-WIDTH (WS-IDX-PECA) <= RP-STOCK-HEIGHT
002770             MOVE ZERO             TO WS-NOVO-X WS-NOVO-Y
002780             MOVE WS-PE-HEIGHT (WS-IDX-PECA) TO WS-NOVO-WIDTH
002790             MOVE WS-PE-WIDTH (WS-IDX-PECA)  TO WS-NOVO-HEIGHT
002800             MOVE "YES"            TO WS-NOVO-ROTATED
002810             PERFORM P360-REGISTRA-COLOCACAO THRU P360-FIM
002820         END-IF
002830     END-IF.
002840*
002850 P321-FIM.
002860*
002870 P330-GERA-GAPS.
002880*
002890     MOVE ZERO                    TO WS-QTD-GAPS.
002900     MOVE ZERO                    TO WS-IDX-PLOCADA.
002910
002920     PERFORM P335-ORDENA-PLOCADAS THRU P335-FIM.
002930
002940     PERFORM P336-GERA-GAP-PECA THRU P336-FIM
002950             UNTIL WS-IDX-PLOCADA = TF-FL-QTD-PECAS (WS-IDX-FOLHA).
002960
002970     IF WS-QTD-GAPS > 1
002980         SORT WS-GAP
002990     END-IF.
003000*
003010 P330-FIM.
003020*
003030 P335-ORDENA-PLOCADAS.
003040*
003050* PLACEMENTS ARE RE-SORTED (Y, THEN X) BEFORE THE RIGHT/ABOVE
003060* GAP PAIR IS GENERATED FOR EACH ONE, SO A GAP-SUM TIE BETWEEN
003070* TWO DIFFERENT PLACEMENTS BREAKS THE SAME WAY EVERY RUN NO
003080* MATTER WHAT ORDER THE PIECES LANDED ON THE SHEET IN.
003090     MOVE ZERO                    TO WS-QTD-OP.
003100     PERFORM P335A-CARREGA-ORDEM THRU P335A-FIM
003110             VARYING WS-IDX-REAL FROM 1 BY 1
003120             UNTIL WS-IDX-REAL > TF-FL-QTD-PECAS (WS-IDX-FOLHA).
003130     IF WS-QTD-OP > 1
003140         SORT WS-OP-ENTRY
003150     END-IF.
003160*
003170 P335-FIM.
003180*
003190 P335A-CARREGA-ORDEM.
003200*
003210     ADD 1                        TO WS-QTD-OP.
003220     MOVE WS-IDX-REAL             TO WS-OP-IDX (WS-QTD-OP).
003230     MOVE TF-PC-Y-POS (WS-IDX-FOLHA, WS-IDX-REAL)
003240                                   TO WS-OP-Y (WS-QTD-OP).
003250     MOVE TF-PC-X-POS (WS-IDX-FOLHA, WS-IDX-REAL)
003260                                   TO WS-OP-X (WS-QTD-OP).
003270*
003280 P335A-FIM.
003290*
003300 P336-GERA-GAP-PECA.
003310*
003320     ADD 1                        TO WS-IDX-PLOCADA.
003330     MOVE WS-OP-IDX (WS-IDX-PLOCADA) TO WS-IDX-REAL.
003340     PERFORM P331-GERA-GAP-DIREITA THRU P331-FIM.
003350     PERFORM P332-GERA-GAP-CIMA    THRU P332-FIM.
003360*
003370 P336-FIM.
003380*
003390 P331-GERA-GAP-DIREITA.
003400*
003410     COMPUTE WS-CAND-X =
003420             TF-PC-X-POS (WS-IDX-FOLHA, WS-IDX-REAL)
003430           + TF-PC-WIDTH (WS-IDX-FOLHA, WS-IDX-REAL)
003440           + RP-KERF-WIDTH.
003450     MOVE TF-PC-Y-POS (WS-IDX-FOLHA, WS-IDX-REAL) TO WS-CAND-Y.
003460     COMPUTE WS-CAND-WIDTH = RP-STOCK-WIDTH - WS-CAND-X.
003470     MOVE TF-PC-HEIGHT (WS-IDX-FOLHA, WS-IDX-REAL)
003480                                   TO WS-CAND-HEIGHT.
003490
003500     PERFORM P333-AVALIA-CANDIDATO THRU P333-FIM.
003510*
003520 P331-FIM.
003530*
003540 P332-GERA-GAP-CIMA.
003550*
003560     MOVE TF-PC-X-POS (WS-IDX-FOLHA, WS-IDX-REAL) TO WS-CAND-X.
003570     COMPUTE WS-CAND-Y =
003580             TF-PC-Y-POS (WS-IDX-FOLHA, WS-IDX-REAL)
003590           + TF-PC-HEIGHT (WS-IDX-FOLHA, WS-IDX-REAL)
003600           + RP-KERF-WIDTH.
003610     MOVE TF-PC-WIDTH (WS-IDX-FOLHA, WS-IDX-REAL)
003620                                   TO WS-CAND-WIDTH.
003630     COMPUTE WS-CAND-HEIGHT = RP-STOCK-HEIGHT - WS-CAND-Y.
003640
003650     PERFORM P333-AVALIA-CANDIDATO THRU P333-FIM.
003660*
003670 P332-FIM.
003680*
003690 P333-AVALIA-CANDIDATO.
003700*
003710     IF WS-CAND-WIDTH > 0 AND WS-CAND-HEIGHT > 0
003720        AND WS-CAND-X < RP-STOCK-WIDTH
003730        AND WS-CAND-Y < RP-STOCK-HEIGHT
003740         PERFORM P334-VERIFICA-SOBREPOSICAO THRU P334-FIM
003750         IF NOT WS-HA-SOBREPOSICAO
003760             ADD 1                 TO WS-QTD-GAPS
003770             MOVE WS-CAND-X        TO WS-GP-X (WS-QTD-GAPS)
003780             MOVE WS-CAND-Y        TO WS-GP-Y (WS-QTD-GAPS)
003790             MOVE WS-CAND-WIDTH    TO WS-GP-WIDTH (WS-QTD-GAPS)
003800             MOVE WS-CAND-HEIGHT   TO WS-GP-HEIGHT (WS-QTD-GAPS)
003810             COMPUTE WS-GP-SUM (WS-QTD-GAPS) = WS-CAND-X + WS-CAND-Y
003820             ADD 1                 TO WS-SEQ-GAP
003830             MOVE WS-SEQ-GAP       TO WS-GP-SEQ (WS-QTD-GAPS)
003840         END-IF
003850     END-IF.
003860*
003870 P333-FIM.
003880*
003890 P334-VERIFICA-SOBREPOSICAO.
003900*
003910     MOVE "N"                     TO WS-SOBREPOE.
003920     MOVE ZERO                    TO WS-IDX-Q.
003930
003940     PERFORM P337-VARRE-PECA-COLOCADA THRU P337-FIM
003950             UNTIL WS-IDX-Q = TF-FL-QTD-PECAS (WS-IDX-FOLHA)
003960                OR WS-HA-SOBREPOSICAO.
003970*
003980 P334-FIM.
003990*
004000 P337-VARRE-PECA-COLOCADA.
004010*
004020     ADD 1                        TO WS-IDX-Q.
004030     IF NOT (WS-CAND-X >= TF-PC-X-POS (WS-IDX-FOLHA, WS-IDX-Q)
004040                     + TF-PC-WIDTH (WS-IDX-FOLHA, WS-IDX-Q)
004050                     + RP-KERF-WIDTH
004060        OR WS-CAND-X + WS-CAND-WIDTH
004070                     <= TF-PC-X-POS (WS-IDX-FOLHA, WS-IDX-Q)
004080        OR WS-CAND-Y >= TF-PC-Y-POS (WS-IDX-FOLHA, WS-IDX-Q)
004090                     + TF-PC-HEIGHT (WS-IDX-FOLHA, WS-IDX-Q)
004100                     + RP-KERF-WIDTH
004110        OR WS-CAND-Y + WS-CAND-HEIGHT
004120                     <= TF-PC-Y-POS (WS-IDX-FOLHA, WS-IDX-Q))
004130         MOVE "S"                  TO WS-SOBREPOE
004140     END-IF.
004150*
004160 P337-FIM.
004170*
004180 P340-TENTA-GAPS.
004190*
004200     MOVE ZERO                    TO WS-IDX-GAP.
004210
004220     PERFORM P341-TENTA-GAP-NORMAL THRU P341-FIM
004230             UNTIL WS-IDX-GAP = WS-QTD-GAPS OR WS-PECA-COLOCADA.
004240
004250     IF NOT WS-PECA-COLOCADA AND RP-GRAIN-NONE
004260         MOVE ZERO                TO WS-IDX-GAP
004270         PERFORM P342-TENTA-GAP-ROTADO THRU P342-FIM
004280                 UNTIL WS-IDX-GAP = WS-QTD-GAPS OR WS-PECA-COLOCADA
004290     END-IF.
004300*
004310 P340-FIM.
004320*
004330 P341-TENTA-GAP-NORMAL.
004340*
004350     ADD 1                        TO WS-IDX-GAP.
004360     IF WS-PE-WIDTH (WS-IDX-PECA)  <= WS-GP-WIDTH (WS-IDX-GAP)
004370        AND WS-PE-HEIGHT (WS-IDX-PECA) <= WS-GP-HEIGHT (WS-IDX-GAP)
004380         MOVE WS-GP-X (WS-IDX-GAP)      TO WS-NOVO-X
004390         MOVE WS-GP-Y (WS-IDX-GAP)      TO WS-NOVO-Y
004400         MOVE WS-PE-WIDTH (WS-IDX-PECA) TO WS-NOVO-WIDTH
004410         MOVE WS-PE-HEIGHT (WS-IDX-PECA) TO WS-NOVO-HEIGHT
004420         MOVE "NO"                       TO WS-NOVO-ROTATED
004430         PERFORM P360-REGISTRA-COLOCACAO THRU P360-FIM
004440     END-IF.
004450*
004460 P341-FIM.
004470*
004480 P342-TENTA-GAP-ROTADO.
004490*
004500     ADD 1                        TO WS-IDX-GAP.
004510     IF WS-PE-HEIGHT (WS-IDX-PECA) <= WS-GP-WIDTH (WS-IDX-GAP)
004520        AND WS-PE-WIDTH (WS-IDX-PECA) <= WS-GP-HEIGHT (WS-IDX-GAP)
004530         MOVE WS-GP-X (WS-IDX-GAP)       TO WS-NOVO-X
004540         MOVE WS-GP-Y (WS-IDX-GAP)       TO WS-NOVO-Y
004550         MOVE WS-PE-HEIGHT (WS-IDX-PECA) TO WS-NOVO-WIDTH
004560         MOVE WS-PE-WIDTH (WS-IDX-PECA)  TO WS-NOVO-HEIGHT
004570         MOVE "YES"                      TO WS-NOVO-ROTATED
004580         PERFORM P360-REGISTRA-COLOCACAO THRU P360-FIM
004590     END-IF.
004600*
004610 P342-FIM.
004620*
004630 P350-ABRE-NOVA-FOLHA.
004640*
004650     ADD 1                        TO TF-QTD-FOLHAS.
004660
004670     IF TF-QTD-FOLHAS > 200
004680         DISPLAY "KPB0300 - *** LIMITE DE FOLHAS EXCEDIDO ***"
004690         PERFORM P900-FIM
004700     END-IF.
004710
004720     MOVE TF-QTD-FOLHAS           TO TF-FL-NUMERO (TF-QTD-FOLHAS).
004730     MOVE ZERO                    TO TF-FL-QTD-PECAS (TF-QTD-FOLHAS).
004740     MOVE ZERO                   TO TF-FL-AREA-OCUPADA (TF-QTD-FOLHAS).
004750     MOVE ZERO
004760                         TO TF-FL-AREA-DESPERDICIO (TF-QTD-FOLHAS).
004770     MOVE TF-QTD-FOLHAS           TO WS-IDX-FOLHA.
004780
004790     PERFORM P321-TENTA-FOLHA-VAZIA THRU P321-FIM.
004800*
004810 P350-FIM.
004820*
004830 P360-REGISTRA-COLOCACAO.
004840*
004850     ADD 1                        TO TF-FL-QTD-PECAS (WS-IDX-FOLHA).
004860
004870     MOVE WS-PE-PART-CODE (WS-IDX-PECA)
004880        TO TF-PC-PART-CODE (WS-IDX-FOLHA, TF-FL-QTD-PECAS (WS-IDX-FOLHA)).
004890     MOVE WS-PE-DESCRICAO (WS-IDX-PECA)
004900        TO TF-PC-DESCRICAO (WS-IDX-FOLHA, TF-FL-QTD-PECAS (WS-IDX-FOLHA)).
004910     MOVE WS-NOVO-X
004920        TO TF-PC-X-POS (WS-IDX-FOLHA, TF-FL-QTD-PECAS (WS-IDX-FOLHA)).
004930     MOVE WS-NOVO-Y
004940        TO TF-PC-Y-POS (WS-IDX-FOLHA, TF-FL-QTD-PECAS (WS-IDX-FOLHA)).
004950     MOVE WS-NOVO-WIDTH
004960        TO TF-PC-WIDTH (WS-IDX-FOLHA, TF-FL-QTD-PECAS (WS-IDX-FOLHA)).
004970     MOVE WS-NOVO-HEIGHT
004980        TO TF-PC-HEIGHT (WS-IDX-FOLHA, TF-FL-QTD-PECAS (WS-IDX-FOLHA)).
004990     MOVE WS-NOVO-ROTATED
005000        TO TF-PC-ROTATED (WS-IDX-FOLHA, TF-FL-QTD-PECAS (WS-IDX-FOLHA)).
005010
005020     COMPUTE TF-FL-AREA-OCUPADA (WS-IDX-FOLHA) =
005030             TF-FL-AREA-OCUPADA (WS-IDX-FOLHA)
005040           + (WS-NOVO-WIDTH * WS-NOVO-HEIGHT).
005050
005060     MOVE "S"                     TO WS-COLOCADA.
005070     MOVE "S"                     TO WS-PE-COLOCADA (WS-IDX-PECA).
005080     ADD 1                        TO TF-TOTAL-PECAS-COLOCADAS.
005090*
005100 P360-FIM.
005110*
005120 P900-FIM.
005130     GOBACK.
005140 END PROGRAM KPB0300.
