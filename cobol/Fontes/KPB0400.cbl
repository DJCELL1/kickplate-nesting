000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0400.
000060 AUTHOR.        A. R. FULLER.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  04/03/2004.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: PRINTS THE CUTTING-LIST SUMMARY REPORT - RUN HEADER,
000130*          A ONE-LINE-PER-SHEET SUMMARY TABLE, THEN A DETAIL
000140*          SECTION PER SHEET (A CHECKLIST OF DISTINCT PIECE SIZES
000150*          FOLLOWED BY THE ACTUAL PLACEMENT LIST), CLOSING WITH
000160*          THE RUN TOTALS.  THE SHEET/PIECE TABLE IS ALREADY IN
000170*          SHEET ORDER COMING OUT OF KPB0300/KPB0310, SO THE
000180*          SHEET BREAK FALLS OUT OF THE TABLE'S OWN SHAPE - NO
000190*          SEPARATE SORT IS NEEDED TO GROUP BY SHEET.
000200*-----------------------------------------------------------------
000210* CHANGE LOG
000220*    04/03/2004  ARF  ORIGINAL PROGRAM - RUN HEADER AND RUN TOTALS
000230*                     ONLY, NO PER-SHEET DETAIL.
000240*    14/09/2004  DK   SHEET SUMMARY TABLE AND PER-SHEET DETAIL
000250*                     SECTIONS ADDED - FOREMAN WANTED TO SEE WHERE
000260*                     EACH PIECE LANDED, NOT JUST THE DAY'S TOTALS.
000270*    02/06/2010  SGK  SHEET SUMMARY TABLE MOVED AHEAD OF THE
000280*                     DETAIL SECTIONS - FOREMAN WANTED THE SHEET
000290*                     COUNT AND EFFICIENCY AT A GLANCE, NOT AT
000300*                     THE BOTTOM.
000310*    19/03/2015  SGK  CHECKLIST ADDED TO THE DETAIL SECTION -
000320*                     SHOP FLOOR WANTED DISTINCT SIZES COUNTED
000330*                     AHEAD OF THE RAW PLACEMENT LIST.
000340*    06/02/2016  SGK  CHECKLIST-SIZE SCAN LOOP PULLED OUT INTO ITS
000350*                     OWN PARAGRAPH (P325) TO MATCH SHOP STANDARD -
000360*                     NO MORE LOOP BODY WRITTEN INLINE UNDER A
000370*                     PERFORM.
000380*    13/02/2016  SGK  PER-SHEET HEADER NOW READS "SHEET NN - PP
000390*                     PIECES" IN ENGLISH, NOT "FOLHA NN PECAS" -
000400*                     CORPORATE WANTS THIS REPORT ABLE TO GO
000410*                     STRAIGHT TO THE OUT-OF-STATE PLANTS WITHOUT
000420*                     A TRANSLATION PASS, SAME AS THE LABEL PRINT.
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*-----------------------------------------------------------------
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT SUMMARY-REPORT ASSIGN TO RELADD
000520         ORGANIZATION   IS LINE SEQUENTIAL
000530         ACCESS         IS SEQUENTIAL
000540         FILE STATUS    IS WS-FS-RELATORIO.
000550*-----------------------------------------------------------------
000560 DATA DIVISION.
000570 FILE SECTION.
000580*
000590 FD  SUMMARY-REPORT.
000600 01  REG-RELATORIO                PIC X(132).
000610*-----------------------------------------------------------------
000620 WORKING-STORAGE SECTION.
000630*
000640 77  WS-FS-RELATORIO               PIC X(02).
000650     88  WS-FS-REL-OK              VALUE "00".
000660*
000670 01  WS-DATA-CORRENTE.
000680     05  WS-AAAA-CORRENTE          PIC 9(04).
000690     05  WS-MM-CORRENTE            PIC 9(02).
000700     05  WS-DD-CORRENTE            PIC 9(02).
000710*
000720 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
000730     05  WS-DATA-ALPHA             PIC X(08).
000740*
000750 01  WS-CONTADOR-CHECKLIST.
000760     05  WS-QTD-CHECKLIST          PIC 9(03) COMP.
000770 01  WS-CONTADOR-CHECKLIST-R REDEFINES WS-CONTADOR-CHECKLIST.
000780     05  FILLER                    PIC X(02).
000790*
000800 01  TABELA-CHECKLIST.
000810     05  WS-CK-ENTRY OCCURS 1 TO 150 TIMES
000820                     DEPENDING ON WS-QTD-CHECKLIST
000830                     ASCENDING KEY WS-CK-TAMANHO.
000840         10  WS-CK-TAMANHO         PIC X(10).
000850         10  WS-CK-QTD             PIC 9(04) COMP.
000860*
000870 01  WS-TAMANHO-ATUAL.
000880     05  WS-TAM-WIDTH              PIC 9(04).
000890     05  FILLER                    PIC X(01) VALUE "x".
000900     05  WS-TAM-HEIGHT             PIC 9(03).
000910     05  FILLER                    PIC X(02) VALUE "mm".
000920*
000930 01  WS-TAMANHO-ATUAL-R REDEFINES WS-TAMANHO-ATUAL.
000940     05  WS-TAM-ALPHA              PIC X(10).
000950*
000960 77  WS-IDX-CK                     PIC 9(03) COMP.
000970 77  WS-IDX-CK-SCAN                PIC 9(03) COMP.
000980 77  WS-ACHOU                      PIC X(01) VALUE "N".
000990     88  WS-TAMANHO-ACHADO         VALUE "S".
001000*
001010 01  WS-RELATORIO.
001020     03  WS-LST-CAB-1.
001030         05  FILLER   PIC X(01) VALUE SPACES.
001040         05  FILLER   PIC X(83) VALUE ALL "=".
001050         05  FILLER   PIC X(01) VALUE SPACES.
001060*
001070     03  WS-LST-CAB-2.
001080         05  FILLER   PIC X(01) VALUE SPACES.
001090         05  FILLER   PIC X(11) VALUE "KPB0400 - ".
001100         05  FILLER   PIC X(23) VALUE
001110                                 "KICKPLATE CUTTING LIST".
001120         05  FILLER   PIC X(30) VALUE SPACES.
001130         05  FILLER   PIC X(09) VALUE "EMISSAO: ".
001140         05  WS-CAB-EMISSAO        PIC X(10) VALUE SPACES.
001150*
001160     03  WS-LST-CAB-3.
001170         05  FILLER   PIC X(01) VALUE SPACES.
001180         05  FILLER   PIC X(10) VALUE "PROJETO: ".
001190         05  WS-CAB-PROJ-COD       PIC X(10) VALUE SPACES.
001200         05  FILLER   PIC X(01) VALUE SPACES.
001210         05  WS-CAB-PROJ-NOME      PIC X(40) VALUE SPACES.
001220*
001230     03  WS-LST-CAB-4.
001240         05  FILLER   PIC X(01) VALUE SPACES.
001250         05  FILLER   PIC X(07) VALUE "CHAPA: ".
001260         05  WS-CAB-CHAPA-W        PIC ZZZ9 VALUE ZERO.
001270         05  FILLER   PIC X(05) VALUE "MM X ".
001280         05  WS-CAB-CHAPA-H        PIC ZZZ9 VALUE ZERO.
001290         05  FILLER   PIC X(09) VALUE "MM  VEIO:".
001300         05  FILLER   PIC X(01) VALUE SPACES.
001310         05  WS-CAB-VEIO           PIC X(01) VALUE SPACES.
001320         05  FILLER   PIC X(10) VALUE "  FOLHAS: ".
001330         05  WS-CAB-QTD-FOLHAS     PIC ZZ9 VALUE ZERO.
001340*
001350     03  WS-LST-CAB-5.
001360         05  FILLER   PIC X(01) VALUE SPACES.
001370         05  FILLER   PIC X(83) VALUE ALL "=".
001380         05  FILLER   PIC X(01) VALUE SPACES.
001390*
001400     03  WS-LST-SUM-CAB.
001410         05  FILLER   PIC X(01) VALUE SPACES.
001420         05  FILLER   PIC X(07) VALUE "FOLHA".
001430         05  FILLER   PIC X(03) VALUE SPACES.
001440         05  FILLER   PIC X(06) VALUE "PECAS".
001450         05  FILLER   PIC X(04) VALUE SPACES.
001460         05  FILLER   PIC X(11) VALUE "EFICIENCIA".
001470         05  FILLER   PIC X(04) VALUE SPACES.
001480         05  FILLER   PIC X(20) VALUE "DESPERDICIO (MM2)".
001490*
001500     03  WS-LST-LINHA.
001510         05  FILLER   PIC X(01) VALUE SPACES.
001520         05  FILLER   PIC X(83) VALUE ALL "-".
001530         05  FILLER   PIC X(01) VALUE SPACES.
001540*
001550     03  WS-DET-SUMARIO.
001560         05  FILLER               PIC X(03) VALUE SPACES.
001570         05  WS-DET-SUM-FOLHA     PIC ZZ9.
001580         05  FILLER               PIC X(06) VALUE SPACES.
001590         05  WS-DET-SUM-PECAS     PIC ZZ9.
001600         05  FILLER               PIC X(07) VALUE SPACES.
001610         05  WS-DET-SUM-EFIC      PIC ZZ9.9.
001620         05  FILLER               PIC X(01) VALUE "%".
001630         05  FILLER               PIC X(08) VALUE SPACES.
001640         05  WS-DET-SUM-DESP      PIC Z,ZZZ,ZZ9.
001650*
001660     03  WS-LST-FOLHA-CAB.
001670         05  FILLER               PIC X(01) VALUE SPACES.
001680         05  FILLER               PIC X(06) VALUE "Sheet ".
001690         05  WS-CAB-FOLHA-NO      PIC ZZ9.
001700         05  FILLER               PIC X(03) VALUE " - ".
001710         05  WS-CAB-FOLHA-PCS     PIC ZZ9.
001720         05  FILLER               PIC X(08) VALUE " pieces".
001730*
001740     03  WS-DET-CHECKLIST.
001750         05  FILLER               PIC X(05) VALUE SPACES.
001760         05  FILLER               PIC X(04) VALUE "[ ] ".
001770         05  WS-DET-CK-TAMANHO    PIC X(10).
001780         05  FILLER               PIC X(04) VALUE SPACES.
001790         05  FILLER               PIC X(04) VALUE "QTD:".
001800         05  WS-DET-CK-QTD        PIC ZZZ9.
001810*
001820     03  WS-DET-COLOCACAO.
001830         05  FILLER               PIC X(05) VALUE SPACES.
001840         05  WS-DET-PC-NO         PIC ZZ9.
001850         05  FILLER               PIC X(01) VALUE SPACES.
001860         05  WS-DET-PC-CODIGO     PIC X(15).
001870         05  FILLER               PIC X(01) VALUE SPACES.
001880         05  FILLER               PIC X(02) VALUE "X=".
001890         05  WS-DET-PC-X          PIC ZZZ9.
001900         05  FILLER               PIC X(02) VALUE " Y=".
001910         05  WS-DET-PC-Y          PIC ZZZ9.
001920         05  FILLER               PIC X(02) VALUE " L=".
001930         05  WS-DET-PC-L          PIC ZZZ9.
001940         05  FILLER               PIC X(02) VALUE " A=".
001950         05  WS-DET-PC-A          PIC ZZZ9.
001960         05  FILLER               PIC X(02) VALUE SPACES.
001970         05  WS-DET-PC-ROT        PIC X(03).
001980*
001990     03  WS-LST-TOTAIS-1.
002000         05  FILLER               PIC X(01) VALUE SPACES.
002010         05  FILLER               PIC X(18) VALUE
002020                                 "FOLHAS NECESSARIAS: ".
002030         05  WS-TOT-FOLHAS        PIC ZZ9.
002040*
002050     03  WS-LST-TOTAIS-2.
002060         05  FILLER               PIC X(01) VALUE SPACES.
002070         05  FILLER               PIC X(18) VALUE
002080                                 "TOTAL DE PECAS:    ".
002090         05  WS-TOT-PECAS         PIC ZZZZ9.
002100*
002110     03  WS-LST-TOTAIS-3.
002120         05  FILLER               PIC X(01) VALUE SPACES.
002130         05  FILLER               PIC X(20) VALUE
002140                                 "EFICIENCIA MEDIA:   ".
002150         05  WS-TOT-EFIC          PIC ZZ9.9.
002160         05  FILLER               PIC X(01) VALUE "%".
002170*-----------------------------------------------------------------
002180 LINKAGE SECTION.
002190*-----------------------------------------------------------------
002200     COPY RUNPARAM.
002210*
002220     COPY SHTABELA.
002230*-----------------------------------------------------------------
002240 PROCEDURE DIVISION USING RUN-PARAMETERS
002250                           TABELA-FOLHAS.
002260*-----------------------------------------------------------------
002270 MAIN-PROCEDURE.
002280
002290     PERFORM P100-INICIALIZA THRU P100-FIM.
002300
002310     PERFORM P200-CABECALHO  THRU P200-FIM.
002320
002330     PERFORM P250-SUMARIO-FOLHAS THRU P250-FIM
002340             VARYING TF-IDX-FOLHA FROM 1 BY 1
002350             UNTIL TF-IDX-FOLHA > TF-QTD-FOLHAS.
002360
002370     WRITE REG-RELATORIO     FROM WS-LST-CAB-5.
002380
002390     PERFORM P300-LISTA      THRU P300-FIM
002400             VARYING TF-IDX-FOLHA FROM 1 BY 1
002410             UNTIL TF-IDX-FOLHA > TF-QTD-FOLHAS.
002420
002430     PERFORM P400-TOTAIS-FINAIS THRU P400-FIM.
002440
002450     PERFORM P900-FIM.
002460*
002470 P100-INICIALIZA.
002480*
002490     OPEN OUTPUT SUMMARY-REPORT.
002500
002510     IF NOT WS-FS-REL-OK THEN
002520         DISPLAY "KPB0400 - ERRO NA ABERTURA DE SUMMARY-REPORT. FS: "
002530                 WS-FS-RELATORIO
002540         PERFORM P900-FIM
002550     END-IF.
002560*
002570 P100-FIM.
002580*
002590 P200-CABECALHO.
002600*
002610     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
002620
002630     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/" WS-AAAA-CORRENTE
002640             DELIMITED BY SIZE INTO WS-CAB-EMISSAO.
002650
002660     WRITE REG-RELATORIO     FROM WS-LST-CAB-1.
002670     WRITE REG-RELATORIO     FROM WS-LST-CAB-2.
002680
002690     IF RP-PROJECT-CODE NOT = SPACES
002700         MOVE RP-PROJECT-CODE TO WS-CAB-PROJ-COD
002710         MOVE RP-PROJECT-NAME TO WS-CAB-PROJ-NOME
002720         WRITE REG-RELATORIO  FROM WS-LST-CAB-3
002730     END-IF.
002740
002750     MOVE RP-STOCK-WIDTH      TO WS-CAB-CHAPA-W.
002760     MOVE RP-STOCK-HEIGHT     TO WS-CAB-CHAPA-H.
002770     MOVE RP-GRAIN-DIR        TO WS-CAB-VEIO.
002780     MOVE TF-QTD-FOLHAS       TO WS-CAB-QTD-FOLHAS.
002790     WRITE REG-RELATORIO      FROM WS-LST-CAB-4.
002800
002810     WRITE REG-RELATORIO      FROM WS-LST-CAB-5.
002820     WRITE REG-RELATORIO      FROM WS-LST-SUM-CAB.
002830     WRITE REG-RELATORIO      FROM WS-LST-LINHA.
002840*
002850 P200-FIM.
002860*
002870 P250-SUMARIO-FOLHAS.
002880*
002890     MOVE TF-FL-NUMERO (TF-IDX-FOLHA)    TO WS-DET-SUM-FOLHA.
002900     MOVE TF-FL-QTD-PECAS (TF-IDX-FOLHA) TO WS-DET-SUM-PECAS.
002910     MOVE TF-FL-EFICIENCIA (TF-IDX-FOLHA) TO WS-DET-SUM-EFIC.
002920     MOVE TF-FL-AREA-DESPERDICIO (TF-IDX-FOLHA) TO WS-DET-SUM-DESP.
002930
002940     WRITE REG-RELATORIO      FROM WS-DET-SUMARIO.
002950*
002960 P250-FIM.
002970*
002980 P300-LISTA.
002990*
003000     PERFORM P310-CABECALHO-FOLHA THRU P310-FIM.
003010     PERFORM P320-CHECKLIST       THRU P320-FIM.
003020
003030     PERFORM P330-LINHA-PECA      THRU P330-FIM
003040             VARYING TF-IDX-PECA FROM 1 BY 1
003050             UNTIL TF-IDX-PECA > TF-FL-QTD-PECAS (TF-IDX-FOLHA).
003060
003070     WRITE REG-RELATORIO          FROM WS-LST-LINHA.
003080*
003090 P300-FIM.
003100*
003110 P310-CABECALHO-FOLHA.
003120*
003130     MOVE TF-FL-NUMERO (TF-IDX-FOLHA)    TO WS-CAB-FOLHA-NO.
003140     MOVE TF-FL-QTD-PECAS (TF-IDX-FOLHA) TO WS-CAB-FOLHA-PCS.
003150
003160     WRITE REG-RELATORIO      FROM WS-LST-FOLHA-CAB.
003170*
003180 P310-FIM.
003190*
003200 P320-CHECKLIST.
003210*
003220     MOVE ZERO                TO WS-QTD-CHECKLIST.
003230
003240     PERFORM P321-ACUMULA-CHECKLIST THRU P321-FIM
003250             VARYING TF-IDX-PECA FROM 1 BY 1
003260             UNTIL TF-IDX-PECA > TF-FL-QTD-PECAS (TF-IDX-FOLHA).
003270
003280     IF WS-QTD-CHECKLIST > 1
003290         SORT WS-CK-ENTRY
003300     END-IF.
003310
003320     PERFORM P322-IMPRIME-CHECKLIST THRU P322-FIM
003330             VARYING WS-IDX-CK FROM 1 BY 1
003340             UNTIL WS-IDX-CK > WS-QTD-CHECKLIST.
003350*
003360 P320-FIM.
003370*
003380 P321-ACUMULA-CHECKLIST.
003390*
003400     MOVE TF-PC-WIDTH (TF-IDX-FOLHA, TF-IDX-PECA)  TO WS-TAM-WIDTH.
003410     MOVE TF-PC-HEIGHT (TF-IDX-FOLHA, TF-IDX-PECA) TO WS-TAM-HEIGHT.
003420
003430     MOVE "N"                 TO WS-ACHOU.
003440     MOVE ZERO                TO WS-IDX-CK-SCAN.
003450
003460     PERFORM P325-VARRE-CHECKLIST THRU P325-FIM
003470             UNTIL WS-IDX-CK-SCAN = WS-QTD-CHECKLIST
003480                OR WS-TAMANHO-ACHADO.
003490
003500     IF NOT WS-TAMANHO-ACHADO
003510         ADD 1                TO WS-QTD-CHECKLIST
003520         MOVE WS-TAM-ALPHA    TO WS-CK-TAMANHO (WS-QTD-CHECKLIST)
003530         MOVE 1               TO WS-CK-QTD (WS-QTD-CHECKLIST)
003540     END-IF.
003550*
003560 P321-FIM.
003570*
003580 P325-VARRE-CHECKLIST.
003590*
003600     ADD 1                    TO WS-IDX-CK-SCAN.
003610     IF WS-CK-TAMANHO (WS-IDX-CK-SCAN) = WS-TAM-ALPHA
003620         ADD 1                TO WS-CK-QTD (WS-IDX-CK-SCAN)
003630         MOVE "S"             TO WS-ACHOU
003640     END-IF.
003650*
003660 P325-FIM.
003670*
003680 P322-IMPRIME-CHECKLIST.
003690*
003700     MOVE WS-CK-TAMANHO (WS-IDX-CK)   TO WS-DET-CK-TAMANHO.
003710     MOVE WS-CK-QTD (WS-IDX-CK)       TO WS-DET-CK-QTD.
003720
003730     WRITE REG-RELATORIO      FROM WS-DET-CHECKLIST.
003740*
003750 P322-FIM.
003760*
003770 P330-LINHA-PECA.
003780*
003790     MOVE TF-IDX-PECA TO WS-DET-PC-NO.
003800     MOVE TF-PC-PART-CODE (TF-IDX-FOLHA, TF-IDX-PECA)
003810                                        TO WS-DET-PC-CODIGO.
003820     MOVE TF-PC-X-POS (TF-IDX-FOLHA, TF-IDX-PECA) TO WS-DET-PC-X.
003830     MOVE TF-PC-Y-POS (TF-IDX-FOLHA, TF-IDX-PECA) TO WS-DET-PC-Y.
003840     MOVE TF-PC-WIDTH (TF-IDX-FOLHA, TF-IDX-PECA) TO WS-DET-PC-L.
003850     MOVE TF-PC-HEIGHT (TF-IDX-FOLHA, TF-IDX-PECA) TO WS-DET-PC-A.
003860     MOVE TF-PC-ROTATED (TF-IDX-FOLHA, TF-IDX-PECA)
003870                                        TO WS-DET-PC-ROT.
003880
003890     WRITE REG-RELATORIO      FROM WS-DET-COLOCACAO.
003900*
003910 P330-FIM.
003920*
003930 P400-TOTAIS-FINAIS.
003940*
003950     MOVE TF-QTD-FOLHAS              TO WS-TOT-FOLHAS.
003960     MOVE TF-TOTAL-PECAS-COLOCADAS   TO WS-TOT-PECAS.
003970     MOVE TF-EFICIENCIA-MEDIA        TO WS-TOT-EFIC.
003980
003990     WRITE REG-RELATORIO      FROM WS-LST-LINHA.
004000     WRITE REG-RELATORIO      FROM WS-LST-TOTAIS-1.
004010     WRITE REG-RELATORIO      FROM WS-LST-TOTAIS-2.
004020     WRITE REG-RELATORIO      FROM WS-LST-TOTAIS-3.
004030*
004040 P400-FIM.
004050*
004060 P900-FIM.
004070     CLOSE SUMMARY-REPORT.
004080     GOBACK.
004090 END PROGRAM KPB0400.
