000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0902.
000060 AUTHOR.        S. G. KAPLAN.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  14/09/2004.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: VALIDATES A DOOR NUMBER ON THE DOOR SCHEDULE FEED.
000130*          A VALID DOOR NUMBER BEGINS WITH D, W OR M, FOLLOWED
000140*          BY A PERIOD, FOLLOWED BY A DIGIT.  ANYTHING AFTER
000150*          THAT THIRD CHARACTER IS AN UNCHECKED SUFFIX.  CALLED
000160*          BY KPB0200 ONCE PER DOOR RECORD READ.
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*    14/09/2004  SGK  ORIGINAL ROUTINE.
000200*    11/03/2007  SGK  "M." (MECHANICAL ROOM DOOR) ADDED TO THE
000210*                     VALID LEADING LETTERS - PLANT 2 STARTED
000220*                     NUMBERING MECHANICAL DOORS THIS WAY.
000230*    23/08/2013  RMH  LEADING LETTER NOW FOLDED TO UPPER CASE
000240*                     BEFORE THE TEST - SOME SCHEDULES CAME IN
000250*                     FROM THE ARCHITECT LOWER CASE.
000260*    06/02/2016  SGK  CALL COUNTER ADDED WITH A CONSOLE HEARTBEAT
000270*                     EVERY 100000 DOOR NUMBERS - OPERATIONS WANTED
000280*                     SOME SIGN OF LIFE ON THE LARGE SCHEDULE RUNS.
000290******************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340*-----------------------------------------------------------------
000350 DATA DIVISION.
000360 WORKING-STORAGE SECTION.
000370*-----------------------------------------------------------------
000380 01  WS-DOOR-NUMBER                PIC X(10).
000390 01  WS-DOOR-NUMBER-R REDEFINES WS-DOOR-NUMBER.
000400     05  WS-DN-LETTER              PIC X(01).
000410         88  WS-DN-LETTER-VALID    VALUE "D" "W" "M".
000420     05  WS-DN-DOT                 PIC X(01).
000430     05  WS-DN-SEQ                 PIC X(01).
000440     05  WS-DN-SUFFIX              PIC X(07).
000450     05  WS-DN-SUFFIX-R REDEFINES WS-DN-SUFFIX.
000460         10  WS-DN-SUFFIX-NUM      PIC 9(07).
000470*
000480 01  WS-DOOR-NUMBER-LEAD REDEFINES WS-DOOR-NUMBER.
000490     05  WS-DN-LEAD-PAIR           PIC X(02).
000500     05  FILLER                    PIC X(08).
000510*
000520 77  WS-CALL-COUNT                 PIC 9(06) COMP VALUE ZERO.
000530*-----------------------------------------------------------------
000540 LINKAGE SECTION.
000550*-----------------------------------------------------------------
000560 01  LKS-PARAMETRO.
000570     05  LKS-DOOR-NUMBER           PIC X(10).
000580     05  LKS-RETORNO               PIC 9(01).
000590*-----------------------------------------------------------------
000600* LKS-RETORNO = 0 - DOOR NUMBER FORMAT OK
000610* LKS-RETORNO = 1 - DOOR NUMBER FORMAT INVALID
000620*-----------------------------------------------------------------
000630 PROCEDURE DIVISION USING LKS-PARAMETRO.
000640*-----------------------------------------------------------------
000650 MAIN-PROCEDURE.
000660
000670     PERFORM P100-INICIALIZA   THRU P100-FIM.
000680
000690     PERFORM P200-VALIDA-FORMATO THRU P200-FIM.
000700
000710     PERFORM P900-FIM.
000720*
000730 P100-INICIALIZA.
000740*
000750     MOVE ZERO                TO LKS-RETORNO.
000760     MOVE LKS-DOOR-NUMBER     TO WS-DOOR-NUMBER.
000770     INSPECT WS-DOOR-NUMBER
000780         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000790                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000800
000810     ADD 1                    TO WS-CALL-COUNT.
000820     IF WS-CALL-COUNT >= 100000
000830         DISPLAY "KPB0902 - 100000 DOOR NUMBERS VALIDATED THIS RUN"
000840         MOVE ZERO            TO WS-CALL-COUNT
000850     END-IF.
000860*
000870 P100-FIM.
000880*
000890 P200-VALIDA-FORMATO.
000900*
000910     IF WS-DN-LETTER-VALID  AND
000920        WS-DN-DOT = "."     AND
000930        WS-DN-SEQ IS NUMERIC
000940*
000950         MOVE ZERO            TO LKS-RETORNO
000960     ELSE
000970         MOVE 1                TO LKS-RETORNO
000980     END-IF.
000990*
001000 P200-FIM.
001010*
001020 P900-FIM.
001030     GOBACK.
001040 END PROGRAM KPB0902.
