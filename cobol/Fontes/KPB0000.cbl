000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0000.
000060 AUTHOR.        D. KOWALSKI.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  18/05/1985.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: RUN DRIVER FOR THE KICKPLATE NESTING BATCH.  READS THE
000130*          ONE-LINE PARAMETER CARD, THEN CALLS EACH STEP IN TURN -
000140*          ORDER FEED, DOOR SCHEDULE FEED, PIECE-DEMAND BUILD-UP,
000150*          NESTING, CUT LIST, SUMMARY REPORT, LABEL WRITER - THE
000160*          SAME ORDER THE SHOP FLOOR NEEDS THE PAPERWORK IN.  NO
000170*          OPERATOR MENU - THIS RUNS UNATTENDED OFF THE SCHEDULER.
000180*-----------------------------------------------------------------
000190* CHANGE LOG
000200*    18/05/1985  DK   ORIGINAL PROGRAM - RAN KPB0100/KPB0200 ONLY,
000210*                      NO NESTING ENGINE YET (SHEETS WERE HAND-
000220*                      MARKED ON THE SHOP FLOOR).
000230*    13/03/1990  RMH  ADDED THE PIECE-DEMAND CONCATENATION STEP
000240*                      WHEN KPB0210 WAS SPLIT OUT OF KPB0200'S
000250*                      LABEL TABLE WORK.
000260*    07/06/1993  TLW  WIRED IN THE NESTING ENGINE, CUT-LIST WRITER
000270*                      AND LABEL WRITER (KPB0300/KPB0310/KPB0500).
000280*    14/01/1999  BFR  Y2K REVIEW - PARAM-FILE CARRIES NO DATE
000290*                      FIELDS, NO CHANGE REQUIRED.  SIGNED OFF.
000300*                                                              Y2K0091
000310*    22/11/2004  SGK  WIRED IN THE SUMMARY REPORT (KPB0400) - THE
000320*                      PLANT MANAGER WANTED ONE PRINTOUT INSTEAD
000330*                      OF READING THE CUT LIST BY EYE.
000340*    19/04/2011  SGK  DEFAULT STOCK SIZE/KERF/GRAIN MOVED HERE FOR
000350*                      WHEN THE PARAMETER CARD IS MISSING OR BLANK
000360*                      - SEE RUNPARAM CHANGE LOG OF THE SAME DATE.
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*-----------------------------------------------------------------
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT PARAM-FILE ASSIGN TO PARMDD
000460         ORGANIZATION   IS LINE SEQUENTIAL
000470         ACCESS         IS SEQUENTIAL
000480         FILE STATUS    IS WS-FS-PARAM.
000490*-----------------------------------------------------------------
000500 DATA DIVISION.
000510 FILE SECTION.
000520*
000530 FD  PARAM-FILE.
000540     COPY RUNPARAM.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE SECTION.
000570*
000580 77  WS-FS-PARAM                      PIC X(02).
000590     88  WS-FS-PARAM-OK                 VALUE "00".
000600     88  WS-FS-PARAM-NAO-EXISTE          VALUE "35".
000610*
000620 01  WS-ORDER-TOTAIS.
000630     05  WS-OT-UNIQUE-ITEMS           PIC 9(04).
000640     05  WS-OT-TOTAL-QTY              PIC 9(06).
000650     05  WS-OT-TOTAL-COST             PIC 9(08)V99.
000660     05  WS-OT-TOTAL-REVENUE          PIC 9(08)V99.
000670     05  WS-OT-NON-KP-LINES           PIC 9(04).
000680     05  WS-OT-INVALID-CODES          PIC 9(04).
000690*
000700 01  WS-ORDER-TOTAIS-R REDEFINES WS-ORDER-TOTAIS.
000710     05  FILLER                       PIC X(04).
000720*
000730*    ORDER-DERIVED PIECE DEMANDS (BUILT BY KPB0100).
000740     COPY PCDEMANDA REPLACING
000750         ==PIECE-DEMAND-TABLE== BY ==ORDER-PIECE-TABLE==
000760         ==PIECE-DEMAND==       BY ==ORDER-PIECE-DEMAND==
000770         ==PD-QTD-DEMANDAS==    BY ==OP-QTD-DEMANDAS==
000780         ==PD-PART-CODE-R==     BY ==OP-PART-CODE-R==
000790         ==PD-PART-CODE==       BY ==OP-PART-CODE==
000800         ==PD-PC-PREFIX==       BY ==OP-PC-PREFIX==
000810         ==PD-PC-BODY==         BY ==OP-PC-BODY==
000820         ==PD-DESCRIPTION==     BY ==OP-DESCRIPTION==
000830         ==PD-WIDTH==           BY ==OP-WIDTH==
000840         ==PD-HEIGHT==          BY ==OP-HEIGHT==
000850         ==PD-MATERIAL==        BY ==OP-MATERIAL==
000860         ==PD-QTY==             BY ==OP-QTY==
000870         ==PD-EXPANSION-SEQ==   BY ==OP-EXPANSION-SEQ==
000880         ==PD-IDX==             BY ==OP-IDX==.
000890*
000900*    DOOR-SCHEDULE-DERIVED PIECE DEMANDS (BUILT BY KPB0210).
000910     COPY PCDEMANDA REPLACING
000920         ==PIECE-DEMAND-TABLE== BY ==PORTA-PIECE-TABLE==
000930         ==PIECE-DEMAND==       BY ==PORTA-PIECE-DEMAND==
000940         ==PD-QTD-DEMANDAS==    BY ==DP-QTD-DEMANDAS==
000950         ==PD-PART-CODE-R==     BY ==DP-PART-CODE-R==
000960         ==PD-PART-CODE==       BY ==DP-PART-CODE==
000970         ==PD-PC-PREFIX==       BY ==DP-PC-PREFIX==
000980         ==PD-PC-BODY==         BY ==DP-PC-BODY==
000990         ==PD-DESCRIPTION==     BY ==DP-DESCRIPTION==
001000         ==PD-WIDTH==           BY ==DP-WIDTH==
001010         ==PD-HEIGHT==          BY ==DP-HEIGHT==
001020         ==PD-MATERIAL==        BY ==DP-MATERIAL==
001030         ==PD-QTY==             BY ==DP-QTY==
001040         ==PD-EXPANSION-SEQ==   BY ==DP-EXPANSION-SEQ==
001050         ==PD-IDX==             BY ==DP-IDX==.
001060*
001070*    COMBINED DEMAND TABLE HANDED TO THE NESTING ENGINE.
001080     COPY PCDEMANDA.
001090*
001100*    LABEL WORKING TABLE AND SHEET/PLACEMENT WORKING TABLE.
001110     COPY LBLTABELA.
001120*
001130     COPY SHTABELA.
001140*
001150 77  WS-IDX-DEST                      PIC 9(04) COMP.
001160*
001170 01  WS-IDX-DEST-EDITADO.
001180     05  WS-IDX-DEST-EDIT             PIC ZZZ9.
001190*
001200 01  WS-IDX-DEST-EDITADO-R REDEFINES WS-IDX-DEST-EDITADO.
001210     05  FILLER                       PIC X(04).
001220*
001230 01  WS-TOTAIS-EDITADOS.
001240     05  WS-OTE-UNIQUE-ITEMS          PIC ZZZ9.
001250     05  WS-OTE-TOTAL-QTY             PIC ZZZ,ZZ9.
001260     05  WS-OTE-NON-KP-LINES          PIC ZZZ9.
001270     05  WS-OTE-INVALID-CODES         PIC ZZZ9.
001280*
001290 01  WS-TOTAIS-EDITADOS-R REDEFINES WS-TOTAIS-EDITADOS.
001300     05  FILLER                       PIC X(19).
001310*-----------------------------------------------------------------
001320 PROCEDURE DIVISION.
001330*-----------------------------------------------------------------
001340 MAIN-PROCEDURE.
001350
001360     PERFORM P100-INICIALIZA           THRU P100-FIM.
001370
001380     PERFORM P200-LE-PEDIDOS           THRU P200-FIM.
001390
001400     PERFORM P300-LE-PORTAS            THRU P300-FIM.
001410
001420     PERFORM P310-AGREGA-LABELS        THRU P310-FIM.
001430
001440     PERFORM P320-MONTA-DEMANDA-TOTAL  THRU P320-FIM.
001450
001460     PERFORM P400-ANINHA               THRU P400-FIM.
001470
001480     PERFORM P500-GRAVA-CUTLIST        THRU P500-FIM.
001490
001500     PERFORM P600-GRAVA-RELATORIO      THRU P600-FIM.
001510
001520     PERFORM P700-GRAVA-LABELS         THRU P700-FIM.
001530
001540     MOVE WS-OT-UNIQUE-ITEMS       TO WS-OTE-UNIQUE-ITEMS.
001550     MOVE WS-OT-TOTAL-QTY          TO WS-OTE-TOTAL-QTY.
001560     MOVE WS-OT-NON-KP-LINES       TO WS-OTE-NON-KP-LINES.
001570     MOVE WS-OT-INVALID-CODES      TO WS-OTE-INVALID-CODES.
001580
001590     DISPLAY "KPB0000 - ORDER TOTALS - UNIQUE ITEMS: "
001600             WS-OTE-UNIQUE-ITEMS
001610             " QTY: " WS-OTE-TOTAL-QTY.
001620     DISPLAY "KPB0000 - NON-KICKPLATE LINES: "
001630             WS-OTE-NON-KP-LINES
001640             " INVALID CODES: " WS-OTE-INVALID-CODES.
001650
001660     PERFORM P900-FIM.
001670*
001680 P100-INICIALIZA.
001690*
001700*    DEFAULTS USED WHEN THE PARAMETER CARD IS MISSING OR BLANK -
001710*    2400 X 1200 STOCK, NO KERF, NO GRAIN (SEE RUNPARAM).
001720     MOVE 2400                    TO RP-STOCK-WIDTH.
001730     MOVE 1200                    TO RP-STOCK-HEIGHT.
001740     MOVE ZERO                    TO RP-KERF-WIDTH.
001750     MOVE "N"                     TO RP-GRAIN-DIR.
001760     MOVE SPACES                  TO RP-PROJECT-CODE
001770                                      RP-PROJECT-NAME.
001780
001790     OPEN INPUT PARAM-FILE.
001800
001810     IF WS-FS-PARAM-OK
001820         READ PARAM-FILE
001830             AT END
001840                 CONTINUE
001850         END-READ
001860     END-IF.
001870
001880     IF RP-STOCK-WIDTH = ZERO
001890         MOVE 2400                TO RP-STOCK-WIDTH
001900     END-IF.
001910
001920     IF RP-STOCK-HEIGHT = ZERO
001930         MOVE 1200                TO RP-STOCK-HEIGHT
001940     END-IF.
001950
001960     IF RP-GRAIN-DIR = SPACE
001970         MOVE "N"                 TO RP-GRAIN-DIR
001980     END-IF.
001990*
002000 P100-FIM.
002010*
002020 P200-LE-PEDIDOS.
002030*
002040     CALL "KPB0100" USING RUN-PARAMETERS
002050                           ORDER-PIECE-TABLE
002060                           WS-ORDER-TOTAIS.
002070*
002080 P200-FIM.
002090*
002100 P300-LE-PORTAS.
002110*
002120     CALL "KPB0200" USING RUN-PARAMETERS
002130                           TABELA-LABELS.
002140*
002150 P300-FIM.
002160*
002170 P310-AGREGA-LABELS.
002180*
002190     CALL "KPB0210" USING TABELA-LABELS
002200                           PORTA-PIECE-TABLE.
002210*
002220 P310-FIM.
002230*
002240 P320-MONTA-DEMANDA-TOTAL.
002250*
002260     MOVE ZERO                    TO WS-IDX-DEST.
002270
002280     PERFORM P321-COPIA-ORDER THRU P321-FIM
002290             VARYING OP-IDX FROM 1 BY 1
002300             UNTIL OP-IDX > OP-QTD-DEMANDAS.
002310
002320     PERFORM P322-COPIA-PORTA THRU P322-FIM
002330             VARYING DP-IDX FROM 1 BY 1
002340             UNTIL DP-IDX > DP-QTD-DEMANDAS.
002350
002360     MOVE WS-IDX-DEST              TO PD-QTD-DEMANDAS.
002370     MOVE WS-IDX-DEST              TO WS-IDX-DEST-EDIT.
002380     DISPLAY "KPB0000 - TOTAL PIECE DEMANDS BUILT: "
002390             WS-IDX-DEST-EDIT.
002400*
002410 P320-FIM.
002420*
002430 P321-COPIA-ORDER.
002440*
002450     ADD 1                         TO WS-IDX-DEST.
002460
002470     IF WS-IDX-DEST > 500
002480         DISPLAY
002490         "KPB0000 - *** LIMITE DA TABELA DE DEMANDA EXCEDIDO ***"
002500         PERFORM P900-FIM
002510     END-IF.
002520
002530     MOVE OP-PART-CODE (OP-IDX)    TO PD-PART-CODE (WS-IDX-DEST).
002540     MOVE OP-DESCRIPTION (OP-IDX)  TO PD-DESCRIPTION (WS-IDX-DEST).
002550     MOVE OP-WIDTH (OP-IDX)        TO PD-WIDTH (WS-IDX-DEST).
002560     MOVE OP-HEIGHT (OP-IDX)       TO PD-HEIGHT (WS-IDX-DEST).
002570     MOVE OP-MATERIAL (OP-IDX)     TO PD-MATERIAL (WS-IDX-DEST).
002580     MOVE OP-QTY (OP-IDX)          TO PD-QTY (WS-IDX-DEST).
002590     MOVE ZERO                     TO PD-EXPANSION-SEQ (WS-IDX-DEST).
002600*
002610 P321-FIM.
002620*
002630 P322-COPIA-PORTA.
002640*
002650     ADD 1                         TO WS-IDX-DEST.
002660
002670     IF WS-IDX-DEST > 500
002680         DISPLAY
002690         "KPB0000 - *** LIMITE DA TABELA DE DEMANDA EXCEDIDO ***"
002700         PERFORM P900-FIM
002710     END-IF.
002720
002730     MOVE DP-PART-CODE (DP-IDX)    TO PD-PART-CODE (WS-IDX-DEST).
002740     MOVE DP-DESCRIPTION (DP-IDX)  TO PD-DESCRIPTION (WS-IDX-DEST).
002750     MOVE DP-WIDTH (DP-IDX)        TO PD-WIDTH (WS-IDX-DEST).
002760     MOVE DP-HEIGHT (DP-IDX)       TO PD-HEIGHT (WS-IDX-DEST).
002770     MOVE DP-MATERIAL (DP-IDX)     TO PD-MATERIAL (WS-IDX-DEST).
002780     MOVE DP-QTY (DP-IDX)          TO PD-QTY (WS-IDX-DEST).
002790     MOVE ZERO                     TO PD-EXPANSION-SEQ (WS-IDX-DEST).
002800*
002810 P322-FIM.
002820*
002830 P400-ANINHA.
002840*
002850     CALL "KPB0300" USING RUN-PARAMETERS
002860                           PIECE-DEMAND-TABLE
002870                           TABELA-FOLHAS.
002880*
002890 P400-FIM.
002900*
002910 P500-GRAVA-CUTLIST.
002920*
002930     CALL "KPB0310" USING RUN-PARAMETERS
002940                           TABELA-FOLHAS.
002950*
002960 P500-FIM.
002970*
002980 P600-GRAVA-RELATORIO.
002990*
003000     CALL "KPB0400" USING RUN-PARAMETERS
003010                           TABELA-FOLHAS.
003020*
003030 P600-FIM.
003040*
003050 P700-GRAVA-LABELS.
003060*
003070     CALL "KPB0500" USING RUN-PARAMETERS
003080                           TABELA-LABELS.
003090*
003100 P700-FIM.
003110*
003120 P900-FIM.
003130     CLOSE PARAM-FILE.
003140     GOBACK.
003150 END PROGRAM KPB0000.
