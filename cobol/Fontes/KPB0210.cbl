000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0210.
000060 AUTHOR.        S. G. KAPLAN.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  22/11/2004.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: GROUPS THE DEDUPLICATED DOOR LABELS BUILT BY KPB0200
000130*          INTO PIECE DEMANDS BY (WIDTH, HEIGHT, MATERIAL).  ONE
000140*          PIECE DEMAND COMES OUT PER DISTINCT SIZE/MATERIAL,
000150*          CARRYING THE GROUP'S DOOR COUNT AND A SHORT LIST OF
000160*          THE FIRST FEW DOOR NUMBERS FOR THE DESCRIPTION LINE.
000170*          GROUPS ARE KEPT IN THE ORDER THEIR SIZE FIRST TURNED
000180*          UP ON THE LABEL TABLE - NO SORT, A STRAIGHT TABLE
000190*          SCAN, THE SAME SHAPE AS THE OLD PRODUCT TABLE LOAD.
000200*-----------------------------------------------------------------
000210* CHANGE LOG
000220*    22/11/2004  SGK  ORIGINAL PROGRAM.
000230*    14/04/2009  SGK  "AND N MORE" SUFFIX ADDED - THE DESCRIPTION
000240*                     LINE WAS RUNNING PAST 40 CHARACTERS ON BIG
000250*                     GROUPS AND GETTING TRUNCATED ON THE REPORT.
000260*    11/06/2013  RMH  GROUP COUNT AND INDEX SUBSCRIPTS MADE
000270*                     BINARY (COMP) - ZONED SUBSCRIPTS WERE
000280*                     SLOWING THE SCAN ON THE BIGGER SCHEDULES.
000290*    06/02/2016  SGK  GROUP-SCAN LOOP PULLED OUT INTO ITS OWN
000300*                     PARAGRAPH (P210) TO MATCH SHOP STANDARD - NO
000310*                     MORE LOOP BODY WRITTEN INLINE UNDER A PERFORM.
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370*-----------------------------------------------------------------
000380 DATA DIVISION.
000390 WORKING-STORAGE SECTION.
000400*
000410 01  WS-GRUPOS.
000420     05  WS-GR-ENTRADA OCCURS 500 TIMES.
000430         10  WS-GR-WIDTH           PIC 9(04) COMP.
000440         10  WS-GR-HEIGHT          PIC 9(04) COMP.
000450         10  WS-GR-MATERIAL        PIC X(05).
000460         10  WS-GR-COUNT           PIC 9(04) COMP.
000470         10  WS-GR-EXTRA           PIC 9(04) COMP.
000480         10  WS-GR-DOOR1           PIC X(10).
000490         10  WS-GR-DOOR2           PIC X(10).
000500         10  WS-GR-DOOR3           PIC X(10).
000510         10  FILLER                PIC X(10).
000520*
000530 01  WS-DESCRICAO-MONTADA.
000540     05  WS-DM-TEXTO               PIC X(40).
000550*
000560 01  WS-DESCRICAO-MONTADA-R REDEFINES WS-DESCRICAO-MONTADA.
000570     05  WS-DM-PRIMEIRO            PIC X(20).
000580     05  WS-DM-RESTO               PIC X(20).
000590*
000600 01  WS-LARGURA-EDITADA            PIC ZZZ9.
000610 01  WS-LARGURA-EDITADA-R REDEFINES WS-LARGURA-EDITADA.
000620     05  WS-LARGURA-ALPHA          PIC X(04).
000630*
000640 01  WS-ALTURA-EDITADA             PIC ZZ9.
000650*
000660 01  WS-EXTRA-EDITADA              PIC ZZZ9.
000670 01  WS-EXTRA-EDITADA-R REDEFINES WS-EXTRA-EDITADA.
000680     05  WS-EXTRA-ALPHA            PIC X(04).
000690*
000700 77  WS-QTD-GRUPOS                 PIC 9(04) COMP.
000710 77  WS-IDX-GR                     PIC 9(04) COMP.
000720 77  WS-IND-LABEL                  PIC 9(04) COMP.
000730 77  WS-IND-VARRE                  PIC 9(04) COMP.
000740 77  WS-IDX-ENCONTRADO             PIC 9(04) COMP.
000750 77  WS-LEAD-SP-W                  PIC 9(02) COMP.
000760 77  WS-LEAD-SP-H                  PIC 9(02) COMP.
000770 77  WS-LEAD-SP-E                  PIC 9(02) COMP.
000780 77  WS-TAM-W                      PIC 9(02) COMP.
000790 77  WS-TAM-H                      PIC 9(02) COMP.
000800*-----------------------------------------------------------------
000810 LINKAGE SECTION.
000820*-----------------------------------------------------------------
000830     COPY LBLTABELA.
000840*
000850     COPY PCDEMANDA.
000860*-----------------------------------------------------------------
000870 PROCEDURE DIVISION USING TABELA-LABELS
000880                           PIECE-DEMAND-TABLE.
000890*-----------------------------------------------------------------
000900 MAIN-PROCEDURE.
000910
000920     PERFORM P100-INICIALIZA     THRU P100-FIM.
000930
000940     PERFORM P200-CARREGA-GRUPOS THRU P200-FIM
000950             VARYING WS-IND-LABEL FROM 1 BY 1
000960             UNTIL WS-IND-LABEL > TL-QTD-LABELS.
000970
000980     PERFORM P300-GERA-DEMANDAS  THRU P300-FIM
000990             VARYING WS-IDX-GR FROM 1 BY 1
001000             UNTIL WS-IDX-GR > WS-QTD-GRUPOS.
001010
001020     PERFORM P900-FIM.
001030*
001040 P100-INICIALIZA.
001050*
001060     MOVE ZERO                    TO WS-QTD-GRUPOS.
001070     MOVE ZERO                    TO PD-QTD-DEMANDAS.
001080*
001090 P100-FIM.
001100*
001110 P200-CARREGA-GRUPOS.
001120*
001130     MOVE ZERO                    TO WS-IDX-ENCONTRADO.
001140     MOVE ZERO                    TO WS-IND-VARRE.
001150
001160     PERFORM P210-VARRE-GRUPOS THRU P210-FIM
001170             UNTIL WS-IND-VARRE = WS-QTD-GRUPOS
001180                OR WS-IDX-ENCONTRADO NOT = ZERO.
001190
001200     IF WS-IDX-ENCONTRADO = ZERO
001210         ADD 1                     TO WS-QTD-GRUPOS
001220         MOVE WS-QTD-GRUPOS        TO WS-IDX-ENCONTRADO
001230         MOVE TL-WIDTH (WS-IND-LABEL)
001240                                   TO WS-GR-WIDTH (WS-IDX-ENCONTRADO)
001250         MOVE TL-HEIGHT (WS-IND-LABEL)
001260                                   TO WS-GR-HEIGHT (WS-IDX-ENCONTRADO)
001270         MOVE TL-MATERIAL (WS-IND-LABEL)
001280                                 TO WS-GR-MATERIAL (WS-IDX-ENCONTRADO)
001290         MOVE ZERO                 TO WS-GR-COUNT (WS-IDX-ENCONTRADO)
001300         MOVE ZERO                 TO WS-GR-EXTRA (WS-IDX-ENCONTRADO)
001310         MOVE SPACES               TO WS-GR-DOOR1 (WS-IDX-ENCONTRADO)
001320                                      WS-GR-DOOR2 (WS-IDX-ENCONTRADO)
001330                                      WS-GR-DOOR3 (WS-IDX-ENCONTRADO)
001340     END-IF.
001350
001360     ADD 1 TO WS-GR-COUNT (WS-IDX-ENCONTRADO).
001370
001380     EVALUATE WS-GR-COUNT (WS-IDX-ENCONTRADO)
001390         WHEN 1
001400             MOVE TL-DOOR-NUMBER (WS-IND-LABEL)
001410                                 TO WS-GR-DOOR1 (WS-IDX-ENCONTRADO)
001420         WHEN 2
001430             MOVE TL-DOOR-NUMBER (WS-IND-LABEL)
001440                                 TO WS-GR-DOOR2 (WS-IDX-ENCONTRADO)
001450         WHEN 3
001460             MOVE TL-DOOR-NUMBER (WS-IND-LABEL)
001470                                 TO WS-GR-DOOR3 (WS-IDX-ENCONTRADO)
001480         WHEN OTHER
001490             ADD 1 TO WS-GR-EXTRA (WS-IDX-ENCONTRADO)
001500     END-EVALUATE.
001510*
001520 P200-FIM.
001530*
001540 P210-VARRE-GRUPOS.
001550*
001560     ADD 1                        TO WS-IND-VARRE.
001570     IF WS-GR-WIDTH (WS-IND-VARRE)    = TL-WIDTH (WS-IND-LABEL)
001580        AND WS-GR-HEIGHT (WS-IND-VARRE)
001590                               = TL-HEIGHT (WS-IND-LABEL)
001600        AND WS-GR-MATERIAL (WS-IND-VARRE)
001610                               = TL-MATERIAL (WS-IND-LABEL)
001620         MOVE WS-IND-VARRE     TO WS-IDX-ENCONTRADO
001630     END-IF.
001640*
001650 P210-FIM.
001660*
001670 P250-MONTA-DESCRICAO.
001680*
001690     MOVE WS-GR-WIDTH (WS-IDX-GR) TO WS-LARGURA-EDITADA.
001700     MOVE WS-GR-HEIGHT (WS-IDX-GR) TO WS-ALTURA-EDITADA.
001710
001720     MOVE ZERO                    TO WS-LEAD-SP-W WS-LEAD-SP-H.
001730     INSPECT WS-LARGURA-EDITADA TALLYING WS-LEAD-SP-W
001740             FOR LEADING SPACE.
001750     INSPECT WS-ALTURA-EDITADA  TALLYING WS-LEAD-SP-H
001760             FOR LEADING SPACE.
001770
001780     COMPUTE WS-TAM-W = 4 - WS-LEAD-SP-W.
001790     COMPUTE WS-TAM-H = 3 - WS-LEAD-SP-H.
001800
001810     MOVE SPACES                  TO WS-DM-TEXTO.
001820
001830     STRING WS-LARGURA-EDITADA (WS-LEAD-SP-W + 1 : WS-TAM-W)
001840            "x"                                 DELIMITED BY SIZE
001850            WS-ALTURA-EDITADA (WS-LEAD-SP-H + 1 : WS-TAM-H)
001860            "mm "                                DELIMITED BY SIZE
001870            WS-GR-MATERIAL (WS-IDX-GR)         DELIMITED BY SPACE
001880            " - Doors: "                        DELIMITED BY SIZE
001890         INTO WS-DM-TEXTO
001900     END-STRING.
001910
001920     STRING WS-DM-TEXTO            DELIMITED BY SPACE
001930            WS-GR-DOOR1 (WS-IDX-GR) DELIMITED BY SPACE
001940         INTO PD-DESCRIPTION (WS-IDX-GR)
001950     END-STRING.
001960
001970     IF WS-GR-COUNT (WS-IDX-GR) > 1
001980         STRING PD-DESCRIPTION (WS-IDX-GR) DELIMITED BY SPACE
001990                ", "                         DELIMITED BY SIZE
002000                WS-GR-DOOR2 (WS-IDX-GR)      DELIMITED BY SPACE
002010             INTO PD-DESCRIPTION (WS-IDX-GR)
002020         END-STRING
002030     END-IF.
002040
002050     IF WS-GR-COUNT (WS-IDX-GR) > 2
002060         STRING PD-DESCRIPTION (WS-IDX-GR) DELIMITED BY SPACE
002070                ", "                         DELIMITED BY SIZE
002080                WS-GR-DOOR3 (WS-IDX-GR)      DELIMITED BY SPACE
002090             INTO PD-DESCRIPTION (WS-IDX-GR)
002100         END-STRING
002110     END-IF.
002120
002130     IF WS-GR-EXTRA (WS-IDX-GR) > 0
002140         MOVE WS-GR-EXTRA (WS-IDX-GR)   TO WS-EXTRA-EDITADA
002150         MOVE ZERO                      TO WS-LEAD-SP-E
002160         INSPECT WS-EXTRA-EDITADA TALLYING WS-LEAD-SP-E
002170                 FOR LEADING SPACE
002180         STRING PD-DESCRIPTION (WS-IDX-GR)          DELIMITED BY SPACE
002190                " and "                             DELIMITED BY SIZE
002200                WS-EXTRA-EDITADA (WS-LEAD-SP-E + 1 : 4 - WS-LEAD-SP-E)
002210                                                     DELIMITED BY SIZE
002220                " more"                              DELIMITED BY SIZE
002230             INTO PD-DESCRIPTION (WS-IDX-GR)
002240         END-STRING
002250     END-IF.
002260*
002270 P250-FIM.
002280*
002290 P300-GERA-DEMANDAS.
002300*
002310     PERFORM P250-MONTA-DESCRICAO THRU P250-FIM.
002320
002330     MOVE SPACES                  TO PD-PART-CODE (WS-IDX-GR).
002340     MOVE "KP"                    TO PD-PC-PREFIX (WS-IDX-GR).
002350
002360     STRING WS-LARGURA-EDITADA (WS-LEAD-SP-W + 1 : WS-TAM-W)
002370            WS-ALTURA-EDITADA (WS-LEAD-SP-H + 1 : WS-TAM-H)
002380            WS-GR-MATERIAL (WS-IDX-GR)          DELIMITED BY SPACE
002390         INTO PD-PC-BODY (WS-IDX-GR)
002400     END-STRING.
002410
002420     MOVE WS-GR-WIDTH (WS-IDX-GR)    TO PD-WIDTH (WS-IDX-GR).
002430     MOVE WS-GR-HEIGHT (WS-IDX-GR)   TO PD-HEIGHT (WS-IDX-GR).
002440     MOVE WS-GR-MATERIAL (WS-IDX-GR) TO PD-MATERIAL (WS-IDX-GR).
002450     MOVE WS-GR-COUNT (WS-IDX-GR)    TO PD-QTY (WS-IDX-GR).
002460     MOVE ZERO                       TO PD-EXPANSION-SEQ (WS-IDX-GR).
002470
002480     MOVE WS-IDX-GR                  TO PD-QTD-DEMANDAS.
002490*
002500 P300-FIM.
002510*
002520 P900-FIM.
002530     GOBACK.
002540 END PROGRAM KPB0210.
