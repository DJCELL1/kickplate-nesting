000010******************************************************************
000020* IDENTIFICATION DIVISION.
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    KPB0901.
000060 AUTHOR.        S. G. KAPLAN.
000070 INSTALLATION.  BRAXTON DOOR & HARDWARE CO. - DATA PROCESSING.
000080 DATE-WRITTEN.  14/09/2004.
000090 DATE-COMPILED.
000100 SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE ONLY.
000110*-----------------------------------------------------------------
000120* PURPOSE: DECODES A KICKPLATE PART CODE OF THE FORM "KP" +
000130*          3-4 DIGIT WIDTH + 3 DIGIT HEIGHT + 1 OR MORE LETTERS
000140*          OF MATERIAL, INTO SEPARATE WIDTH/HEIGHT/MATERIAL
000150*          FIELDS.  CALLED BY KPB0100 (ORDERS) AND KPB0200
000160*          (DOOR SCHEDULE) EVERY TIME A CODE HAS TO BE CRACKED
000170*          OPEN.  A SEVEN DIGIT RUN SPLITS 4+3, A SIX DIGIT RUN
000180*          SPLITS 3+3 - THE ROUTINE TRIES THE SEVEN DIGIT SHAPE
000190*          FIRST AND FALLS BACK TO THE SIX DIGIT SHAPE.
000200*-----------------------------------------------------------------
000210* CHANGE LOG
000220*    14/09/2004  SGK  ORIGINAL ROUTINE - CUT FROM KPB0100 WHEN
000230*                     THE DOOR SCHEDULE FEED NEEDED THE SAME
000240*                     DECODE LOGIC.
000250*    02/02/2006  SGK  ADDED THE SIX DIGIT (3+3) SHAPE - EXISTING
000260*                     STOCK WIDTHS UNDER 1000MM WERE BEING
000270*                     REJECTED.
000280*    19/11/2009  RMH  LOWER CASE INPUT NOW FOLDED TO UPPER BEFORE
000290*                     THE PREFIX TEST - SHOP FLOOR KEYING WAS
000300*                     MIXED CASE ON THE WEST PLANT TERMINALS.
000310*    08/12/2012  TLW  LKS-RETORNO 2 SPLIT OUT FROM LKS-RETORNO 1
000320*                     SO CALLERS CAN TELL A BAD SHAPE FROM A
000330*                     ZERO WIDTH OR HEIGHT.
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*-----------------------------------------------------------------
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420*-----------------------------------------------------------------
000430 01  WS-CODE-AREA.
000440     05  WS-CODE-WORK              PIC X(15).
000450     05  WS-CODE-WORK-R REDEFINES WS-CODE-WORK.
000460         10  WS-CW-PREFIX          PIC X(02).
000470         10  WS-CW-BODY            PIC X(13).
000480     05  WS-BODY-VIEW-7 REDEFINES WS-CODE-WORK.
000490         10  FILLER                PIC X(02).
000500         10  WS-B7-WIDTH-X         PIC X(04).
000510         10  WS-B7-HEIGHT-X        PIC X(03).
000520         10  WS-B7-MATERIAL        PIC X(06).
000530     05  WS-BODY-VIEW-6 REDEFINES WS-CODE-WORK.
000540         10  FILLER                PIC X(02).
000550         10  WS-B6-WIDTH-X         PIC X(03).
000560         10  WS-B6-HEIGHT-X        PIC X(03).
000570         10  WS-B6-MATERIAL        PIC X(07).
000580*
000590 01  WS-NUMERIC-VIEW.
000600     05  WS-NV-WIDTH               PIC 9(04) COMP.
000610     05  WS-NV-HEIGHT              PIC 9(03) COMP.
000620*
000630 01  WS-SHAPE-FOUND                PIC X(01) VALUE SPACE.
000640     88  WS-SHAPE-7                VALUE "7".
000650     88  WS-SHAPE-6                VALUE "6".
000660     88  WS-SHAPE-NONE             VALUE SPACE.
000670*-----------------------------------------------------------------
000680 LINKAGE SECTION.
000690*-----------------------------------------------------------------
000700 01  LKS-PARAMETRO.
000710     05  LKS-PART-CODE             PIC X(15).
000720     05  LKS-WIDTH                 PIC 9(04).
000730     05  LKS-HEIGHT                PIC 9(03).
000740     05  LKS-MATERIAL              PIC X(05).
000750     05  LKS-RETORNO               PIC 9(01).
000760*-----------------------------------------------------------------
000770* LKS-RETORNO = 0 - CODE DECODED OK, LKS-WIDTH/HEIGHT/MATERIAL SET
000780* LKS-RETORNO = 1 - CODE DOES NOT MATCH THE KP+DIGITS+LETTERS SHAPE
000790* LKS-RETORNO = 2 - SHAPE OK BUT WIDTH OR HEIGHT IS ZERO
000800*-----------------------------------------------------------------
000810 PROCEDURE DIVISION USING LKS-PARAMETRO.
000820*-----------------------------------------------------------------
000830 MAIN-PROCEDURE.
000840
000850     PERFORM P100-INICIALIZA       THRU P100-FIM.
000860
000870     PERFORM P200-VALIDA-PREFIXO   THRU P200-FIM.
000880
000890     IF LKS-RETORNO = 0
000900         PERFORM P300-LOCALIZA-FORMATO  THRU P300-FIM
000910     END-IF.
000920
000930     IF LKS-RETORNO = 0
000940         PERFORM P400-VERIFICA-DIMENSOES THRU P400-FIM
000950     END-IF.
000960
000970     PERFORM P900-FIM.
000980*
000990 P100-INICIALIZA.
001000*
001010     MOVE ZERO                    TO LKS-RETORNO.
001020     MOVE ZERO                    TO LKS-WIDTH LKS-HEIGHT.
001030     MOVE SPACES                  TO LKS-MATERIAL.
001040     MOVE SPACE                   TO WS-SHAPE-FOUND.
001050     MOVE LKS-PART-CODE           TO WS-CODE-WORK.
001060     INSPECT WS-CODE-WORK
001070         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001080                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001090*
001100 P100-FIM.
001110*
001120 P200-VALIDA-PREFIXO.
001130*
001140     IF WS-CW-PREFIX NOT = "KP"
001150         MOVE 1                   TO LKS-RETORNO
001160     END-IF.
001170*
001180 P200-FIM.
001190*
001200 P300-LOCALIZA-FORMATO.
001210*
001220     IF WS-B7-WIDTH-X  IS NUMERIC  AND
001230        WS-B7-HEIGHT-X IS NUMERIC  AND
001240        WS-B7-MATERIAL IS ALPHABETIC  AND
001250        WS-B7-MATERIAL (1:1) NOT = SPACE
001260*
001270         SET WS-SHAPE-7           TO TRUE
001280     ELSE
001290         IF WS-B6-WIDTH-X  IS NUMERIC  AND
001300            WS-B6-HEIGHT-X IS NUMERIC  AND
001310            WS-B6-MATERIAL IS ALPHABETIC  AND
001320            WS-B6-MATERIAL (1:1) NOT = SPACE
001330*
001340             SET WS-SHAPE-6       TO TRUE
001350         ELSE
001360             MOVE 1               TO LKS-RETORNO
001370         END-IF
001380     END-IF.
001390*
001400 P300-FIM.
001410*
001420 P400-VERIFICA-DIMENSOES.
001430*
001440     EVALUATE TRUE
001450         WHEN WS-SHAPE-7
001460             MOVE WS-B7-WIDTH-X    TO WS-NV-WIDTH
001470             MOVE WS-B7-HEIGHT-X   TO WS-NV-HEIGHT
001480             MOVE WS-B7-MATERIAL   TO LKS-MATERIAL
001490         WHEN WS-SHAPE-6
001500             MOVE WS-B6-WIDTH-X    TO WS-NV-WIDTH
001510             MOVE WS-B6-HEIGHT-X   TO WS-NV-HEIGHT
001520             MOVE WS-B6-MATERIAL   TO LKS-MATERIAL
001530     END-EVALUATE.
001540
001550     IF WS-NV-WIDTH = ZERO OR WS-NV-HEIGHT = ZERO
001560         MOVE 2                   TO LKS-RETORNO
001570     ELSE
001580         MOVE WS-NV-WIDTH         TO LKS-WIDTH
001590         MOVE WS-NV-HEIGHT        TO LKS-HEIGHT
001600     END-IF.
001610*
001620 P400-FIM.
001630*
001640 P900-FIM.
001650     GOBACK.
001660 END PROGRAM KPB0901.
